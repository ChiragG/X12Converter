000100******************************************************************
000200* ABENDREC  --  STANDARD FATAL-ERROR WORKING-STORAGE LAYOUT
000300*               COPY ABENDREC GOES IN EVERY JOB STEP THAT CAN
000400*               HIT A CONDITION IT CANNOT RECOVER FROM.  THIS
000500*               STEP HAS NO SYSOUT FD, SO THE REASON/EXPECTED/
000600*               ACTUAL FIELDS ARE DISPLAYED RATHER THAN WRITTEN.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  ABEND-REASON                PIC X(60).
001000     05  EXPECTED-VAL                PIC X(20).
001100     05  ACTUAL-VAL                  PIC X(20).
001200     05  FILLER                      PIC X(30).
