000100******************************************************************
000200* NM1BLD  --  BUILD ONE NM1 NAME SEGMENT FOR THE EDI 837P
000300*             CLAIM CONVERTER.
000400******************************************************************
000500       IDENTIFICATION DIVISION.
000600       PROGRAM-ID.  NM1BLD.
000700       AUTHOR. T. G. DUNMORE.
000800       INSTALLATION. COBOL DEVELOPMENT CENTER.
000900       DATE-WRITTEN. 08/14/89.
001000       DATE-COMPILED. 01/01/08.
001100       SECURITY. NON-CONFIDENTIAL.
001200******************************************************************
001300*REMARKS.
001400*
001500*          EVERY LOOP IN THE EDI CONVERTER THAT PUTS OUT A NAME
001600*          (BILLING PROVIDER, SUBSCRIBER, PAYER, RENDERING
001700*          PROVIDER, SERVICE FACILITY, DEPENDENT PATIENT) CALLS
001800*          THIS ROUTINE RATHER THAN BUILDING THE NM1 TEXT IN
001900*          LINE.  ONE PLACE TO FIX THE STAR-COUNT IS CHEAPER
002000*          THAN SIX.
002100*
002200*          CALLING PROGRAM SUPPLIES THE ENTITY ID AND TYPE, THE
002300*          ORG-OR-PERSON SWITCH, UP TO TWO NAME ELEMENTS, AND
002400*          (UNLESS SHORT FORM) AN ID QUALIFIER AND CODE.  THE
002500*          BUILT TEXT COMES BACK WITHOUT THE LEADING SEGMENT
002600*          TERMINATOR -- THE CALLER APPENDS "~" WHEN THE LINE
002700*          IS WRITTEN.
002800*
002900******************************************************************
003000* CHANGE LOG
003100*
003200* 081489 TGD 000000  ORIGINAL PROGRAM - SHARED NM1 BUILDER FOR
003300*                     THE CLAIM SUBMISSION TAPE CONVERSION JOB.
003400* 092289 TGD 000014  CORRECTED STAR COUNT BETWEEN FIRST NAME AND
003500*                     ID QUALIFIER -- WAS ONE SHORT.
003600* 031590 JS  000041  ADDED ORGANIZATION-NAME FORM (BILLING
003700*                     PROVIDER CAN BE A GROUP, NOT JUST A
003800*                     PERSON).
003900* 110291 JS  000103  ADDED THE PATIENT SHORT FORM FOR THE
004000*                     DEPENDENT NM1*QC SEGMENT -- NO ID ELEMENTS
004100*                     FOLLOW THE FIRST NAME ON THAT ONE.
004200* 051592 AK  000119  TRIM LOGIC REWORKED TO SCAN FROM THE RIGHT
004300*                     INSTEAD OF CALLING STRLTH -- ONE LESS
004400*                     CROSS-PROGRAM CALL PER NAME ELEMENT.
004500* 082293 MM  000144  RECOMPILED AFTER THE COBOL/390 UPGRADE.
004600*                     NO SOURCE CHANGE.
004700* 040794 TGD 000201  CLEANED UP COMMENTS PER DEPT STANDARDS
004800*                     REVIEW.
004900* 021295 JS  000210  YEAR 2000 READINESS REVIEW -- NO DATE
005000*                     FIELDS IN THIS PROGRAM, NOTHING TO CHANGE.
005100*                     SIGNED OFF AK.
005200* 090898 AK  000233  Y2K CERTIFICATION PASS -- CONFIRMED AGAIN,
005300*                     NM1BLD CARRIES NO DATE DATA.  LOGGED FOR
005400*                     THE AUDIT BINDER PER DATACENTER MEMO 98-6.
005500* 030499 MM  000240  NO FUNCTIONAL CHANGE -- RECOMPILED UNDER
005600*                     NEW JCL PROCLIB AFTER Y2K CUTOVER WEEKEND.
005700* 061501 JS  000255  WIDENED LK-NAME1 FROM 30 TO 35 CHARACTERS
005800*                     TO MATCH THE ORGANIZATION NAME FIELD ON
005900*                     THE BILLING PROVIDER RECORD.
006000* 082603 RHL 000271  ADDED THE DUMP-VIEW REDEFINES BELOW AFTER A
006100*                     PRODUCTION ABEND WHERE WS-SUB COULD NOT BE
006200*                     READ OFF THE DUMP LISTING IN DISPLAY FORM.
006250* 030107 TGD 000288  ADDED A 4-BYTE FILLER TO THE END OF THE
006260*                     PARM RECORD PER THE DEPARTMENT'S NEW
006270*                     LINKAGE-PADDING STANDARD FOR CALLED
006280*                     SUBPROGRAMS.
006300******************************************************************
006400
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700       SOURCE-COMPUTER. IBM-390.
006800       OBJECT-COMPUTER. IBM-390.
006900       SPECIAL-NAMES.
007000           C01 IS TOP-OF-FORM.
007100       INPUT-OUTPUT SECTION.
007200
007300       DATA DIVISION.
007400       FILE SECTION.
007500
007600       WORKING-STORAGE SECTION.
007700       77  WS-NAME1-LEN                PIC 9(03) COMP.
007800       77  WS-NAME1-LEN-X REDEFINES WS-NAME1-LEN
007900                                       PIC X(02).
008000       77  WS-NAME2-LEN                PIC 9(03) COMP.
008100       77  WS-NAME2-LEN-X REDEFINES WS-NAME2-LEN
008200                                       PIC X(02).
008300       77  WS-SUB                      PIC 9(03) COMP.
008400       77  WS-SUB-X    REDEFINES WS-SUB
008500                                       PIC X(02).
008600
008700       LINKAGE SECTION.
008800       01  NM1-PARM-REC.
008900           05  LK-ENTITY-ID            PIC X(02).
009000           05  LK-ENTITY-TYPE          PIC X(01).
009100           05  LK-ORG-SW               PIC X(01).
009200               88  LK-IS-ORG                   VALUE "Y".
009300           05  LK-SHORT-FORM-SW        PIC X(01).
009400               88  LK-IS-SHORT-FORM            VALUE "Y".
009500           05  LK-NAME1                PIC X(35).
009600           05  LK-NAME2                PIC X(15).
009700           05  LK-ID-QUAL              PIC X(02).
009800           05  LK-ID-CODE              PIC X(20).
009900           05  LK-SEGMENT              PIC X(90).
010000           05  LK-SEG-LENGTH           PIC 9(03) COMP.
010050           05  FILLER                  PIC X(04).
010100
010200       PROCEDURE DIVISION USING NM1-PARM-REC.
010300           PERFORM 100-TRIM-NAME1 THRU 100-EXIT.
010400           PERFORM 150-TRIM-NAME2 THRU 150-EXIT.
010500           MOVE SPACES TO LK-SEGMENT.
010600
010700           IF LK-IS-SHORT-FORM
010800               PERFORM 400-BUILD-SHORT-FORM THRU 400-EXIT
010900           ELSE
011000               IF LK-IS-ORG
011100                   PERFORM 420-BUILD-ORG-FORM THRU 420-EXIT
011200               ELSE
011300                   PERFORM 440-BUILD-PERSON-FORM THRU 440-EXIT.
011400
011500           GOBACK.
011600
011700******************************************************************
011800* 100-TRIM-NAME1 / 150-TRIM-NAME2
011900*     SCAN EACH NAME ELEMENT FROM THE RIGHT TO FIND THE LAST
012000*     NON-SPACE CHARACTER.  THE INPUT IS LEFT-JUSTIFIED AND
012100*     SPACE-PADDED PER THE CLAIM FILE LAYOUTS, SO THIS GIVES
012200*     THE TRUE TEXT LENGTH EVEN WHEN THE NAME HAS EMBEDDED
012300*     BLANKS (E.G. AN ORGANIZATION NAME OF TWO WORDS).
012400******************************************************************
012500       100-TRIM-NAME1.
012600           MOVE 35 TO WS-NAME1-LEN.
012700           PERFORM 110-SCAN-NAME1 THRU 110-EXIT
012800               VARYING WS-NAME1-LEN FROM 35 BY -1
012900               UNTIL WS-NAME1-LEN = 0
013000                  OR LK-NAME1(WS-NAME1-LEN:1) NOT = SPACE.
013100           IF WS-NAME1-LEN = 0
013200               MOVE 1 TO WS-NAME1-LEN.
013300       100-EXIT.
013400           EXIT.
013500
013600       110-SCAN-NAME1.
013700           CONTINUE.
013800       110-EXIT.
013900           EXIT.
014000
014100       150-TRIM-NAME2.
014200           MOVE 15 TO WS-NAME2-LEN.
014300           PERFORM 160-SCAN-NAME2 THRU 160-EXIT
014400               VARYING WS-NAME2-LEN FROM 15 BY -1
014500               UNTIL WS-NAME2-LEN = 0
014600                  OR LK-NAME2(WS-NAME2-LEN:1) NOT = SPACE.
014700           IF WS-NAME2-LEN = 0
014800               MOVE 1 TO WS-NAME2-LEN.
014900       150-EXIT.
015000           EXIT.
015100
015200       160-SCAN-NAME2.
015300           CONTINUE.
015400       160-EXIT.
015500           EXIT.
015600
015700******************************************************************
015800* 400-BUILD-SHORT-FORM
015900*     NM1*<EID>*<TYPE>*<LAST>*<FIRST>  --  NO ID ELEMENTS.
016000*     USED ONLY FOR THE DEPENDENT NM1*QC PATIENT SEGMENT.
016100******************************************************************
016200       400-BUILD-SHORT-FORM.
016300           STRING "NM1*"                              DELIMITED BY SIZE
016400                  LK-ENTITY-ID                         DELIMITED BY SIZE
016500                  "*"                                  DELIMITED BY SIZE
016600                  LK-ENTITY-TYPE                        DELIMITED BY SIZE
016700                  "*"                                  DELIMITED BY SIZE
016800                  LK-NAME1(1:WS-NAME1-LEN)              DELIMITED BY SIZE
016900                  "*"                                  DELIMITED BY SIZE
017000                  LK-NAME2(1:WS-NAME2-LEN)              DELIMITED BY SIZE
017100                  INTO LK-SEGMENT
017200                  WITH POINTER WS-SUB
017300           END-STRING.
017400           COMPUTE LK-SEG-LENGTH = WS-SUB - 1.
017500       400-EXIT.
017600           EXIT.
017700
017800******************************************************************
017900* 420-BUILD-ORG-FORM
018000*     NM1*<EID>*<TYPE>*<ORGNAME>*****<QUAL>*<CODE>
018100*     FIVE STARS STAND FOR THE FOUR UNUSED NAME ELEMENTS PLUS
018200*     THE SEPARATOR BEFORE THE ID QUALIFIER.
018300******************************************************************
018400       420-BUILD-ORG-FORM.
018500           STRING "NM1*"                              DELIMITED BY SIZE
018600                  LK-ENTITY-ID                         DELIMITED BY SIZE
018700                  "*"                                  DELIMITED BY SIZE
018800                  LK-ENTITY-TYPE                        DELIMITED BY SIZE
018900                  "*"                                  DELIMITED BY SIZE
019000                  LK-NAME1(1:WS-NAME1-LEN)              DELIMITED BY SIZE
019100                  "*****"                              DELIMITED BY SIZE
019200                  LK-ID-QUAL                            DELIMITED BY SIZE
019300                  "*"                                  DELIMITED BY SIZE
019400                  LK-ID-CODE                            DELIMITED BY SPACE
019500                  INTO LK-SEGMENT
019600                  WITH POINTER WS-SUB
019700           END-STRING.
019800           COMPUTE LK-SEG-LENGTH = WS-SUB - 1.
019900       420-EXIT.
020000           EXIT.
020100
020200******************************************************************
020300* 440-BUILD-PERSON-FORM
020400*     NM1*<EID>*<TYPE>*<LAST>*<FIRST>****<QUAL>*<CODE>
020500*     FOUR STARS STAND FOR THE EMPTY MIDDLE/PREFIX/SUFFIX
020600*     ELEMENTS PLUS THE SEPARATOR BEFORE THE ID QUALIFIER.
020700******************************************************************
020800       440-BUILD-PERSON-FORM.
020900           STRING "NM1*"                              DELIMITED BY SIZE
021000                  LK-ENTITY-ID                         DELIMITED BY SIZE
021100                  "*"                                  DELIMITED BY SIZE
021200                  LK-ENTITY-TYPE                        DELIMITED BY SIZE
021300                  "*"                                  DELIMITED BY SIZE
021400                  LK-NAME1(1:WS-NAME1-LEN)              DELIMITED BY SIZE
021500                  "*"                                  DELIMITED BY SIZE
021600                  LK-NAME2(1:WS-NAME2-LEN)              DELIMITED BY SIZE
021700                  "****"                               DELIMITED BY SIZE
021800                  LK-ID-QUAL                            DELIMITED BY SIZE
021900                  "*"                                  DELIMITED BY SIZE
022000                  LK-ID-CODE                            DELIMITED BY SPACE
022100                  INTO LK-SEGMENT
022200                  WITH POINTER WS-SUB
022300           END-STRING.
022400           COMPUTE LK-SEG-LENGTH = WS-SUB - 1.
022500       440-EXIT.
022600           EXIT.
