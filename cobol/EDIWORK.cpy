000100******************************************************************
000200* EDIWORK  --  WORKING STORAGE FOR THE 837P CLAIM CONVERSION
000300*              HOLDS THE BILLING PROVIDER, SUBSCRIBER, DEPENDENT,
000400*              PAYER AND CLAIM HEADER GROUPS LOADED BY THE INTAKE
000500*              PARAGRAPHS, PLUS THE DIAGNOSIS / SERVICE LINE /
000600*              RENDERING PROVIDER TABLES AND THE DEDUP TABLES USED
000700*              WHEN THE SEGMENTS ARE BUILT.
000800******************************************************************
000900 01  WK-BILLING-PROVIDER.
001000     05  WK-BP-PRESENT-SW            PIC X(01)       VALUE SPACE.
001100         88  BP-IS-PRESENT                           VALUE "Y".
001200     05  WK-BP-NPI                  PIC X(10).
001300     05  WK-BP-TAXONOMY-CODE        PIC X(10).
001400     05  WK-BP-EMPLOYER-ID          PIC X(10).
001500     05  WK-BP-ORG-NAME             PIC X(35).
001600     05  WK-BP-LAST-NAME            PIC X(25).
001700     05  WK-BP-FIRST-NAME           PIC X(15).
001800     05  WK-BP-ADDRESS-GRP.
001900         10  WK-BP-ADDRESS1         PIC X(30).
002000         10  WK-BP-ADDRESS2         PIC X(30).
002100         10  WK-BP-CITY             PIC X(20).
002200         10  WK-BP-STATE            PIC X(02).
002300         10  WK-BP-POSTAL-CODE      PIC X(15).
002400     05  WK-BP-CONTACT-NAME         PIC X(25).
002500     05  WK-BP-CONTACT-PHONE        PIC X(15).
002600     05  FILLER                     PIC X(10).
002700*
002800 01  WK-SUBSCRIBER.
002900     05  WK-SB-PRESENT-SW            PIC X(01)      VALUE SPACE.
003000         88  SB-IS-PRESENT                          VALUE "Y".
003100     05  WK-SB-MEMBER-ID            PIC X(20).
003200     05  WK-SB-LAST-NAME            PIC X(25).
003300     05  WK-SB-FIRST-NAME           PIC X(15).
003400     05  WK-SB-ADDRESS-GRP.
003500         10  WK-SB-ADDRESS1         PIC X(30).
003600         10  WK-SB-ADDRESS2         PIC X(30).
003700         10  WK-SB-CITY             PIC X(20).
003800         10  WK-SB-STATE            PIC X(02).
003900         10  WK-SB-POSTAL-CODE      PIC X(15).
004000     05  WK-SB-BIRTH-DATE           PIC X(08).
004100     05  WK-SB-GENDER               PIC X(01).
004200     05  WK-SB-PAY-RESP-CODE        PIC X(01).
004300     05  FILLER                     PIC X(10).
004400*
004500* DP -- DEPENDENT, SAME SHAPE AS SB, CARRIES THE RELATIONSHIP CODE
004600* TO THE SUBSCRIBER THAT IT FOLLOWS IN THE INPUT STREAM.
004700*
004800 01  WK-DEPENDENT.
004900     05  WK-DP-PRESENT-SW            PIC X(01)      VALUE SPACE.
005000         88  DP-IS-PRESENT                          VALUE "Y".
005100     05  WK-DP-MEMBER-ID            PIC X(20).
005200     05  WK-DP-LAST-NAME            PIC X(25).
005300     05  WK-DP-FIRST-NAME           PIC X(15).
005400     05  WK-DP-ADDRESS-GRP.
005500         10  WK-DP-ADDRESS1         PIC X(30).
005600         10  WK-DP-ADDRESS2         PIC X(30).
005700         10  WK-DP-CITY             PIC X(20).
005800         10  WK-DP-STATE            PIC X(02).
005900         10  WK-DP-POSTAL-CODE      PIC X(15).
006000     05  WK-DP-BIRTH-DATE           PIC X(08).
006100     05  WK-DP-GENDER               PIC X(01).
006150     05  WK-DP-PAY-RESP-CODE        PIC X(01).
006200     05  WK-DP-RELATIONSHIP         PIC X(02).
006300     05  FILLER                     PIC X(08).
006400*
006500 01  WK-PAYER.
006600     05  WK-PY-PRESENT-SW            PIC X(01)      VALUE SPACE.
006700         88  PY-IS-PRESENT                          VALUE "Y".
006800     05  WK-PY-ORG-NAME             PIC X(35).
006900     05  FILLER                     PIC X(10).
007000*
007100 01  WK-CLAIM-HEADER.
007200     05  WK-CL-PRESENT-SW            PIC X(01)      VALUE SPACE.
007300         88  CL-IS-PRESENT                          VALUE "Y".
007400     05  WK-CL-PATIENT-CTRL-NO      PIC X(20).
007500     05  WK-CL-CHARGE-AMT           PIC 9(07)V99    COMP-3.
007600     05  WK-CL-PLACE-OF-SERVICE     PIC X(02).
007700     05  WK-CL-CLAIM-FREQ-CODE      PIC X(01).
007800     05  WK-CL-SIGNATURE-IND        PIC X(01).
007900     05  WK-CL-PLAN-PARTICIPATION   PIC X(01).
008000     05  WK-CL-RELEASE-INFO-CODE    PIC X(01).
008100     05  WK-CL-BENEFITS-ASSIGN      PIC X(01).
008200     05  WK-CL-CLAIM-FILING-CODE    PIC X(02).
008300     05  WK-CL-PRIOR-AUTH-NO        PIC X(20).
008400     05  FILLER                     PIC X(10).
008500*
008600* SF -- SERVICE FACILITY, CARRIES ITS OWN ADDRESS FOR THE CLAIM-
008700* LOOP N3/N4 PAIR WHEN IT DIFFERS FROM THE BILLING PROVIDER.
008800*
008900 01  WK-FACILITY.
009000     05  WK-SF-PRESENT-SW            PIC X(01)      VALUE SPACE.
009100         88  SF-IS-PRESENT                          VALUE "Y".
009200     05  WK-SF-NPI                  PIC X(10).
009300     05  WK-SF-ORG-NAME             PIC X(35).
009400     05  WK-SF-ADDRESS-GRP.
009500         10  WK-SF-ADDRESS1         PIC X(30).
009600         10  WK-SF-ADDRESS2         PIC X(30).
009700         10  WK-SF-CITY             PIC X(20).
009800         10  WK-SF-STATE            PIC X(02).
009900         10  WK-SF-POSTAL-CODE      PIC X(15).
010000     05  FILLER                     PIC X(10).
010100*
010200* DX-TABLE-REC  --  DIAGNOSIS CODES FOLLOWING THE CLAIM, BUILT BY
010300* 240-LOAD-DIAGNOSIS, WALKED BY THE HI-SEGMENT PARAGRAPH.
010400*
010500 01  WK-DIAGNOSIS-TABLE.
010600     05  WK-DX-COUNT                PIC 9(03)       COMP-3.
010700     05  DX-TABLE-REC OCCURS 12 TIMES INDEXED BY DX-IDX.
010800         10  WK-DX-DIAG-TYPE        PIC X(03).
010900         10  WK-DX-DIAG-CODE        PIC X(10).
010950         10  FILLER                 PIC X(02).
011000*
011100* RP-TABLE-REC  --  RENDERING PROVIDERS SEEN ON THIS CLAIM, EITHER
011200* FROM THE STANDALONE RP RECORD OR CARRIED ON AN SL RECORD.  THE
011300* ALREADY-EMITTED SWITCH DRIVES THE RECAP LOOP IN 480-RENDERING-
011400* RECAP SO EACH DISTINCT PROVIDER'S NM1/PRV PAIR APPEARS ONCE.
011500*
011600 01  WK-RENDERING-PROVIDER-TABLE.
011700     05  WK-RP-COUNT                PIC 9(03)       COMP-3.
011800     05  RP-TABLE-REC OCCURS 50 TIMES INDEXED BY RP-IDX.
011900         10  WK-RP-NPI              PIC X(10).
012000         10  WK-RP-LAST-NAME        PIC X(25).
012100         10  WK-RP-FIRST-NAME       PIC X(15).
012200         10  WK-RP-TAXONOMY         PIC X(10).
012300         10  WK-RP-EMPLOYER-ID      PIC X(10).
012400         10  WK-RP-RECAPPED-SW      PIC X(01).
012450             88  RP-ALREADY-RECAPPED             VALUE "Y".
012480         10  FILLER                 PIC X(02).
012600*
012700* SL-TABLE-REC  --  ONE ENTRY PER SERVICE LINE.  WK-SL-RP-PTR IS
012800* THE SUBSCRIPT INTO THE RENDERING-PROVIDER TABLE ABOVE, SET BY
012900* 265-APPEND-RENDERING-PROVIDER AT LOAD TIME (ZERO WHEN THE LINE
013000* CARRIED NO RENDERING PROVIDER OF ITS OWN).
013100*
013200 01  WK-SERVICE-LINE-TABLE.
013300     05  WK-SL-COUNT                PIC 9(03)       COMP-3.
013400     05  SL-TABLE-REC OCCURS 50 TIMES INDEXED BY SL-IDX.
013500         10  WK-SL-PROCEDURE-CODE   PIC X(08).
013600         10  WK-SL-CHARGE-AMT       PIC 9(07)V99    COMP-3.
013700         10  WK-SL-UNITS            PIC 9(03)       COMP-3.
013800         10  WK-SL-SERVICE-DATE     PIC X(08).
013900         10  WK-SL-RP-PTR           PIC 9(03)       COMP-3.
013950         10  FILLER                 PIC X(02).
014000*
014100* EMITTED-NPI-REC  --  EVERY NPI THIS RUN HAS ALREADY PUT OUT ON
014200* AN NM1 SEGMENT.  507-SEARCH-NPI SEARCHES THIS TABLE BEFORE ANY
014300* BILLING/RENDERING/FACILITY NM1 IS BUILT SO A PROVIDER SERVING
014400* TWO ROLES ON ONE CLAIM IS NOT RESTATED.
014500*
014600 01  WK-EMITTED-NPI-TABLE.
014700     05  WK-NPI-COUNT               PIC 9(03)       COMP-3.
014800     05  EMITTED-NPI-REC OCCURS 60 TIMES INDEXED BY NPI-IDX.
014900         10  WK-EMITTED-NPI         PIC X(10).
014950         10  FILLER                 PIC X(02).
015000*
015100* CONTACT-KEY-REC  --  NAME+PHONE PAIRS ALREADY PUT OUT ON A PER
015200* SEGMENT.  STARTS EMPTY EACH RUN; THE BILLING PROVIDER CONTACT IS
015300* CHECKED AGAINST IT BEFORE THE PER*IC IS BUILT AND THEN ADDED, SO
015400* A REPEATED CONTACT PAIR IS NEVER RESTATED.
015500*
015600 01  WK-CONTACT-KEY-TABLE.
015700     05  WK-CONTACT-COUNT           PIC 9(03)       COMP-3.
015800     05  CONTACT-KEY-REC OCCURS 5 TIMES INDEXED BY CONTACT-IDX.
015900         10  WK-CONTACT-NAME        PIC X(25).
016000         10  WK-CONTACT-PHONE       PIC X(15).
016050         10  FILLER                 PIC X(02).
016100*
016200 01  WK-EDI-COUNTERS.
016300     05  WK-LINE-COUNT              PIC 9(07)       COMP.
016400     05  WK-SEGMENT-COUNT           PIC 9(07)       COMP.
016500     05  WK-HL-ID-COUNTER           PIC 9(03)       COMP.
016600     05  WK-BILLING-HL-ID           PIC 9(03)       COMP.
016700     05  WK-SUBSCRIBER-HL-ID        PIC 9(03)       COMP.
016800     05  NM1-RET-LENGTH             PIC 9(03)       COMP.
016900     05  NUMEDIT-RET-LENGTH         PIC 9(03)       COMP.
017000     05  FILLER                     PIC X(04).
