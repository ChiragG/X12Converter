000100******************************************************************
000200* NUMEDIT  --  RENDER A BINARY COUNTER AS UNPADDED NUMERIC TEXT
000300*              FOR THE EDI 837P OUTPUT (LINE NUMBERS, SERVICE
000400*              UNIT COUNTS, AND THE SE SEGMENT COUNT).
000500******************************************************************
000600       IDENTIFICATION DIVISION.
000700       PROGRAM-ID.  NUMEDIT.
000800       AUTHOR. AMY KOVACS.
000900       INSTALLATION. COBOL DEVELOPMENT CENTER.
001000       DATE-WRITTEN. 09/05/89.
001100       DATE-COMPILED. 01/01/08.
001200       SECURITY. NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THE EDI LOOP COUNTERS AND THE SE SEGMENT COUNT ARE
001700*          ALL KEPT AS COMP FIELDS IN WORKING STORAGE.  EVERY
001800*          ONE OF THEM NEEDS TO GO OUT ON THE TRANSACTION AS
001900*          PLAIN DIGITS WITH NO LEADING ZEROES -- LX*3~, NOT
002000*          LX*003~.
002100*
002200*          EARLIER DRAFTS OF THIS JOB CALLED STRLTH AGAINST A
002300*          ZERO-SUPPRESSED EDIT FIELD TO FIND THE TEXT LENGTH.
002400*          STRLTH REVERSES THE STRING TO COUNT LEADING SPACES,
002500*          WHICH THE COMPILER ON THIS BOX CANNOT GENERATE CODE
002600*          FOR WITH THE CURRENT COMPILER OPTIONS.  THIS VERSION
002700*          COUNTS THE LEADING SPACES DIRECTLY WITH INSPECT AND
002800*          NEVER CALLS STRLTH AT ALL.
002900*
003000******************************************************************
003100* CHANGE LOG
003200*
003300* 090589 AK  000000  ORIGINAL PROGRAM.
003400* 100389 AK  000017  DROPPED THE CALL TO STRLTH -- SEE REMARKS.
003500*                     REPLACED WITH INSPECT TALLYING FOR LEADING
003600*                     SPACES AGAINST THE ZERO-SUPPRESSED FIELD.
003700* 021590 JS  000034  REVIEWED, NO CHANGE.
003800* 061592 TGD 000037  WIDENED LK-NUMBER-IN TO 9(07) -- THE
003900*                     ORIGINAL 9(05) WAS NOT WIDE ENOUGH FOR A
004000*                     LARGE BATCH'S SE SEGMENT COUNT.
004100* 082293 MM  000051  RECOMPILED, COBOL/390 UPGRADE.  NO SOURCE
004200*                     CHANGE.
004300* 022895 JS  000058  YEAR 2000 REVIEW -- NO DATE FIELDS HANDLED
004400*                     BY THIS PROGRAM.
004500* 092898 AK  000065  Y2K CERTIFICATION PASS -- LOGGED, NO CHANGE
004600*                     REQUIRED, PER DATACENTER MEMO 98-6.
004700* 050401 JS  000072  RECOMPILED UNDER THE NEW PROCLIB FOLLOWING
004800*                     THE Y2K CUTOVER WEEKEND.
004900* 102304 RHL 000079  ADDED THE DUMP-VIEW REDEFINES BELOW TO
005000*                     MATCH THE DEPARTMENT'S STANDARD FOR
005100*                     CALLED SUBPROGRAMS.
005150* 030107 TGD 000084  ADDED A 4-BYTE FILLER TO THE END OF THE
005160*                     PARM RECORD PER THE SAME LINKAGE-PADDING
005170*                     STANDARD.
005200******************************************************************
005300
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER. IBM-390.
005700       OBJECT-COMPUTER. IBM-390.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400
006500       WORKING-STORAGE SECTION.
006600       77  WS-NUMBER-EDIT              PIC Z(06)9.
006700       77  WS-NUMBER-EDIT-X REDEFINES WS-NUMBER-EDIT
006800                                       PIC X(07).
006900       77  WS-LEADING-SPACES           PIC 9(03) COMP.
007000       77  WS-LEADING-SPACES-X REDEFINES WS-LEADING-SPACES
007100                                       PIC X(02).
007200       77  WS-FIRST-DIGIT-POS          PIC 9(03) COMP.
007250       77  WS-FIRST-DIGIT-POS-X REDEFINES WS-FIRST-DIGIT-POS
007260                                       PIC X(02).
007300
007400       LINKAGE SECTION.
007500       01  NUMEDIT-PARM-REC.
007600           05  LK-NUMBER-IN            PIC 9(07) COMP.
007700           05  LK-NUMBER-OUT           PIC X(07).
007800           05  LK-NUMBER-LENGTH        PIC 9(03) COMP.
007850           05  FILLER                  PIC X(04).
007900
008000       PROCEDURE DIVISION USING NUMEDIT-PARM-REC.
008100           MOVE SPACES TO LK-NUMBER-OUT.
008200           MOVE LK-NUMBER-IN TO WS-NUMBER-EDIT.
008300           MOVE ZERO TO WS-LEADING-SPACES.
008400           INSPECT WS-NUMBER-EDIT
008500               TALLYING WS-LEADING-SPACES FOR LEADING SPACE.
008600
008700           COMPUTE WS-FIRST-DIGIT-POS = WS-LEADING-SPACES + 1.
008800           COMPUTE LK-NUMBER-LENGTH = 8 - WS-FIRST-DIGIT-POS.
008900           MOVE WS-NUMBER-EDIT(WS-FIRST-DIGIT-POS:LK-NUMBER-LENGTH)
009000               TO LK-NUMBER-OUT.
009100
009200           GOBACK.
