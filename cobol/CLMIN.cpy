000100******************************************************************
000200* CLMIN  --  CLAIM SUBMISSION INPUT RECORD                       *
000300*            ONE FLAT RECORD PER TYPE, KEYED BY A 2-CHAR REC-TYPE*
000400*            IN THE FIRST TWO BYTES OF EVERY RECORD.             *
000500*            REDEFINES BELOW PICK THE FIELDS FOR EACH REC-TYPE.  *
000600******************************************************************
000700 01  CLAIM-INPUT-REC.
000800     05  CI-REC-TYPE                 PIC X(02).
000900     05  FILLER                      PIC X(258).
001000*----------------------------------------------------------------
001100* BP -- BILLING PROVIDER (REQUIRED, EXACTLY ONE)                 *
001200*----------------------------------------------------------------
001300 01  BP-INPUT-REC REDEFINES CLAIM-INPUT-REC.
001400     05  BP-REC-TYPE                 PIC X(02).
001500     05  BP-NPI                      PIC X(10).
001600     05  BP-TAXONOMY-CODE            PIC X(10).
001700     05  BP-EMPLOYER-ID              PIC X(10).
001800     05  BP-ORG-NAME                 PIC X(35).
001900     05  BP-LAST-NAME                PIC X(25).
002000     05  BP-FIRST-NAME               PIC X(15).
002100     05  BP-ADDRESS-GRP.
002200         10  BP-ADDRESS1             PIC X(30).
002300         10  BP-ADDRESS2             PIC X(30).
002400         10  BP-CITY                 PIC X(20).
002500         10  BP-STATE                PIC X(02).
002600         10  BP-POSTAL-CODE          PIC X(15).
002700     05  BP-CONTACT-NAME             PIC X(25).
002800     05  BP-CONTACT-PHONE            PIC X(15).
002900     05  FILLER                      PIC X(16).
003000*----------------------------------------------------------------
003100* SB -- SUBSCRIBER (REQUIRED, EXACTLY ONE)                       *
003200* DP -- DEPENDENT  (OPTIONAL, AT MOST ONE -- SAME LAYOUT AS SB)  *
003300*----------------------------------------------------------------
003400 01  SB-INPUT-REC REDEFINES CLAIM-INPUT-REC.
003500     05  SB-REC-TYPE                 PIC X(02).
003600     05  SB-MEMBER-ID                PIC X(20).
003700     05  SB-LAST-NAME                PIC X(25).
003800     05  SB-FIRST-NAME               PIC X(15).
003900     05  SB-ADDRESS-GRP.
004000         10  SB-ADDRESS1             PIC X(30).
004100         10  SB-ADDRESS2             PIC X(30).
004200         10  SB-CITY                 PIC X(20).
004300         10  SB-STATE                PIC X(02).
004400         10  SB-POSTAL-CODE          PIC X(15).
004500     05  SB-BIRTH-DATE               PIC X(08).
004600     05  SB-GENDER                   PIC X(01).
004700     05  SB-PAY-RESP-CODE            PIC X(01).
004800     05  SB-RELATIONSHIP             PIC X(02).
004900     05  FILLER                      PIC X(89).
005000*----------------------------------------------------------------
005100* PY -- PAYER (OPTIONAL, AT MOST ONE)                             *
005200*----------------------------------------------------------------
005300 01  PY-INPUT-REC REDEFINES CLAIM-INPUT-REC.
005400     05  PY-REC-TYPE                 PIC X(02).
005500     05  PY-ORG-NAME                 PIC X(35).
005600     05  FILLER                      PIC X(223).
005700*----------------------------------------------------------------
005800* CL -- CLAIM HEADER (OPTIONAL, AT MOST ONE)                      *
005900*----------------------------------------------------------------
006000 01  CL-INPUT-REC REDEFINES CLAIM-INPUT-REC.
006100     05  CL-REC-TYPE                 PIC X(02).
006200     05  CL-PATIENT-CTRL-NO          PIC X(20).
006300     05  CL-CLAIM-CHARGE-AMT         PIC 9(07)V99.
006400     05  CL-PLACE-OF-SERVICE         PIC X(02).
006500     05  CL-CLAIM-FREQ-CODE          PIC X(01).
006600     05  CL-SIGNATURE-IND            PIC X(01).
006700     05  CL-PLAN-PARTICIPATION       PIC X(01).
006800     05  CL-RELEASE-INFO-CODE        PIC X(01).
006900     05  CL-BENEFITS-ASSIGN          PIC X(01).
007000     05  CL-CLAIM-FILING-CODE        PIC X(02).
007100     05  CL-PRIOR-AUTH-NO            PIC X(20).
007200     05  FILLER                      PIC X(200).
007300*----------------------------------------------------------------
007400* DX -- DIAGNOSIS CODE (0 TO N, FOLLOW THE CLAIM)                 *
007500*----------------------------------------------------------------
007600 01  DX-INPUT-REC REDEFINES CLAIM-INPUT-REC.
007700     05  DX-REC-TYPE                 PIC X(02).
007800     05  DX-DIAG-TYPE                PIC X(03).
007900     05  DX-DIAG-CODE                PIC X(10).
008000     05  FILLER                      PIC X(245).
008100*----------------------------------------------------------------
008200* SF -- SERVICE FACILITY LOCATION (OPTIONAL, AT MOST ONE)         *
008300*----------------------------------------------------------------
008400 01  SF-INPUT-REC REDEFINES CLAIM-INPUT-REC.
008500     05  SF-REC-TYPE                 PIC X(02).
008600     05  SF-NPI                      PIC X(10).
008700     05  SF-ORG-NAME                 PIC X(35).
008800     05  SF-ADDRESS-GRP.
008900         10  SF-ADDRESS1             PIC X(30).
009000         10  SF-ADDRESS2             PIC X(30).
009100         10  SF-CITY                 PIC X(20).
009200         10  SF-STATE                PIC X(02).
009300         10  SF-POSTAL-CODE          PIC X(15).
009400     05  FILLER                      PIC X(116).
009500*----------------------------------------------------------------
009600* SL -- SERVICE LINE (0 TO N)                                     *
009700*----------------------------------------------------------------
009800 01  SL-INPUT-REC REDEFINES CLAIM-INPUT-REC.
009900     05  SL-REC-TYPE                 PIC X(02).
010000     05  SL-PROCEDURE-CODE           PIC X(08).
010100     05  SL-CHARGE-AMT               PIC 9(07)V99.
010200     05  SL-UNITS                    PIC 9(03).
010300     05  SL-SERVICE-DATE             PIC X(08).
010400     05  SL-RP-PRESENT               PIC X(01).
010500     05  SL-RP-NPI                   PIC X(10).
010600     05  SL-RP-LAST-NAME             PIC X(25).
010700     05  SL-RP-FIRST-NAME            PIC X(15).
010800     05  SL-RP-TAXONOMY              PIC X(10).
010900     05  SL-RP-EMPLOYER-ID           PIC X(10).
011000     05  FILLER                      PIC X(159).
011100*----------------------------------------------------------------
011200* RP -- STANDALONE RENDERING PROVIDER (OPTIONAL, AT MOST ONE)     *
011300*----------------------------------------------------------------
011400 01  RP-INPUT-REC REDEFINES CLAIM-INPUT-REC.
011500     05  RP-REC-TYPE                 PIC X(02).
011600     05  RP-NPI                      PIC X(10).
011700     05  RP-LAST-NAME                PIC X(25).
011800     05  RP-FIRST-NAME               PIC X(15).
011900     05  RP-TAXONOMY                 PIC X(10).
012000     05  RP-EMPLOYER-ID              PIC X(10).
012100     05  FILLER                      PIC X(188).
