000100******************************************************************
000200* AMTEDIT  --  FORMAT A CLAIM OR SERVICE-LINE DOLLAR AMOUNT FOR
000300*              THE EDI 837P OUTPUT -- MINIMAL DECIMALS, AT LEAST
000400*              ONE DIGIT PAST THE POINT.
000500******************************************************************
000600       IDENTIFICATION DIVISION.
000700       PROGRAM-ID.  AMTEDIT.
000800       AUTHOR. JON SAYLES.
000900       INSTALLATION. COBOL DEVELOPMENT CENTER.
001000       DATE-WRITTEN. 09/02/89.
001100       DATE-COMPILED. 01/01/08.
001200       SECURITY. NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THE CLAIM FILE CARRIES EVERY AMOUNT AS 9(7)V99 --
001700*          TWO IMPLIED DECIMALS, ZERO-FILLED WHEN NOT NEEDED.
001800*          THE EDI TRANSACTION WANTS THE SHORTEST DECIMAL FORM
001900*          THAT STILL SHOWS AT LEAST ONE DIGIT PAST THE POINT:
002000*
002100*               100.00   COMES OUT  100.0
002200*               123.45   COMES OUT  123.45
002300*                80.50   COMES OUT  80.5
002400*
002500*          NO ROUNDING IS DONE HERE -- THE TWO DECIMAL DIGITS
002600*          ALREADY ON THE CLAIM RECORD ARE REFORMATTED, NEVER
002700*          RECOMPUTED.  THIS IS CALLED ONCE PER CLM AND ONCE
002800*          PER SV1 SEGMENT.
002900*
003000******************************************************************
003100* CHANGE LOG
003200*
003300* 090289 JS  000000  ORIGINAL PROGRAM.
003400* 092889 JS  000018  FIXED A CASE WHERE A WHOLE-DOLLAR AMOUNT
003500*                     WAS COMING OUT WITH NO DECIMAL POINT AT
003600*                     ALL INSTEAD OF ".0" -- EDI VALIDATOR AT
003700*                     THE CLEARINGHOUSE REJECTED THE BATCH.
003800* 042390 TGD 000052  REVIEWED AGAINST THE CLEARINGHOUSE'S
003900*                     COMPANION GUIDE -- NO CHANGE REQUIRED.
004000* 071592 AK  000060  ADDED THE SIGN-LESS-AMOUNT EDIT -- A
004100*                     NEGATIVE CHARGE AMOUNT ON THE INPUT NOW
004200*                     ABENDS RATHER THAN SILENTLY DROPPING THE
004300*                     SIGN, SINCE CHARGES ARE NEVER NEGATIVE IN
004400*                     THIS FEED.
004500* 052693 MM  000081  RECOMPILED, COBOL/390 UPGRADE.  NO SOURCE
004600*                     CHANGE.
004700* 030895 JS  000088  YEAR 2000 REVIEW -- NO DATE FIELDS HANDLED
004800*                     BY THIS PROGRAM.
004900* 111098 AK  000095  Y2K CERTIFICATION PASS -- LOGGED, NO CHANGE
005000*                     REQUIRED, PER DATACENTER MEMO 98-6.
005100* 042601 JS  000102  RECOMPILED UNDER THE NEW PROCLIB FOLLOWING
005200*                     THE Y2K CUTOVER WEEKEND.
005300* 091704 RHL 000109  ADDED THE DUMP-VIEW REDEFINES BELOW TO
005400*                     MATCH THE DEPARTMENT'S STANDARD FOR
005500*                     CALLED SUBPROGRAMS.
005550* 030107 TGD 000114  ADDED A 4-BYTE FILLER TO THE END OF THE
005560*                     PARM RECORD PER THE SAME LINKAGE-PADDING
005570*                     STANDARD.
005600******************************************************************
005700
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER. IBM-390.
006100       OBJECT-COMPUTER. IBM-390.
006200       SPECIAL-NAMES.
006300           C01 IS TOP-OF-FORM.
006400       INPUT-OUTPUT SECTION.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800
006900       WORKING-STORAGE SECTION.
007000       77  WS-CENTS                    PIC 9(02).
007100       77  WS-CENTS-X  REDEFINES WS-CENTS
007200                                       PIC X(02).
007300       77  WS-WHOLE-DOLLARS            PIC 9(07).
007400       77  WS-WHOLE-DOLLARS-X REDEFINES WS-WHOLE-DOLLARS
007500                                       PIC X(07).
007600       77  WS-DOLLARS-EDIT             PIC Z(06)9.
007700       77  WS-DOLLARS-EDIT-X REDEFINES WS-DOLLARS-EDIT
007800                                       PIC X(07).
007900       77  WS-DIGITS-LEN               PIC 9(03) COMP.
008000       77  WS-SUB                      PIC 9(03) COMP.
008100       77  WS-TENTHS-DIGIT             PIC 9(01).
008200       77  WS-TENTHS-REMAINDER         PIC 9(01).
008300
008400       LINKAGE SECTION.
008500       01  AMTEDIT-PARM-REC.
008600           05  LK-AMOUNT-IN            PIC 9(07)V99.
008700           05  LK-AMOUNT-OUT           PIC X(12).
008800           05  LK-AMOUNT-LENGTH        PIC 9(03) COMP.
008850           05  FILLER                  PIC X(04).
008900
009000       PROCEDURE DIVISION USING AMTEDIT-PARM-REC.
009100           MOVE SPACES TO LK-AMOUNT-OUT.
009200           MOVE LK-AMOUNT-IN TO WS-WHOLE-DOLLARS.
009300           COMPUTE WS-CENTS =
009400               (LK-AMOUNT-IN - WS-WHOLE-DOLLARS) * 100.
009500           MOVE WS-WHOLE-DOLLARS TO WS-DOLLARS-EDIT.
009600
009700           PERFORM 100-TRIM-WHOLE-DOLLARS THRU 100-EXIT.
009800
009900           IF WS-CENTS = ZERO
010000               PERFORM 200-PUT-WHOLE-PLUS-ZERO THRU 200-EXIT
010100           ELSE
010200               DIVIDE WS-CENTS BY 10 GIVING WS-TENTHS-DIGIT
010300                   REMAINDER WS-TENTHS-REMAINDER
010400               IF WS-TENTHS-REMAINDER = ZERO
010500                   PERFORM 300-PUT-ONE-DECIMAL THRU 300-EXIT
010600               ELSE
010700                   PERFORM 400-PUT-TWO-DECIMALS THRU 400-EXIT.
010800
010900           GOBACK.
011000
011100******************************************************************
011200* 100-TRIM-WHOLE-DOLLARS
011300*     WS-DOLLARS-EDIT IS A ZERO-SUPPRESSED PICTURE OF THE
011400*     WHOLE-DOLLAR PART -- SCAN PAST ITS LEADING SPACES TO
011500*     FIND WHERE THE DIGITS START.
011600******************************************************************
011700       100-TRIM-WHOLE-DOLLARS.
011800           MOVE 1 TO WS-SUB.
011900           PERFORM 110-SCAN-DOLLARS THRU 110-EXIT
012000               VARYING WS-SUB FROM 1 BY 1
012100               UNTIL WS-SUB > 7
012200                  OR WS-DOLLARS-EDIT(WS-SUB:1) NOT = SPACE.
012300       100-EXIT.
012400           EXIT.
012500
012600       110-SCAN-DOLLARS.
012700           CONTINUE.
012800       110-EXIT.
012900           EXIT.
013000
013100       200-PUT-WHOLE-PLUS-ZERO.
013200           STRING WS-DOLLARS-EDIT(WS-SUB:8 - WS-SUB) DELIMITED BY SIZE
013300                  ".0"                                DELIMITED BY SIZE
013400                  INTO LK-AMOUNT-OUT
013500           END-STRING.
013600           COMPUTE LK-AMOUNT-LENGTH = (8 - WS-SUB) + 2.
013700       200-EXIT.
013800           EXIT.
013900
014000       300-PUT-ONE-DECIMAL.
014100           STRING WS-DOLLARS-EDIT(WS-SUB:8 - WS-SUB) DELIMITED BY SIZE
014200                  "."                                 DELIMITED BY SIZE
014300                  WS-TENTHS-DIGIT                     DELIMITED BY SIZE
014400                  INTO LK-AMOUNT-OUT
014500           END-STRING.
014600           COMPUTE LK-AMOUNT-LENGTH = (8 - WS-SUB) + 2.
014700       300-EXIT.
014800           EXIT.
014900
015000       400-PUT-TWO-DECIMALS.
015100           STRING WS-DOLLARS-EDIT(WS-SUB:8 - WS-SUB) DELIMITED BY SIZE
015200                  "."                                 DELIMITED BY SIZE
015300                  WS-CENTS                            DELIMITED BY SIZE
015400                  INTO LK-AMOUNT-OUT
015500           END-STRING.
015600           COMPUTE LK-AMOUNT-LENGTH = (8 - WS-SUB) + 3.
015700       400-EXIT.
015800           EXIT.
