000100******************************************************************
000200* EDI837CV  --  CONVERT A CLAIM SUBMISSION FILE TO AN EDI 837P
000300*               PROFESSIONAL CLAIM TRANSACTION FOR THE CLEARING-
000400*               HOUSE FEED.
000500******************************************************************
000600      IDENTIFICATION DIVISION.
000700      PROGRAM-ID.  EDI837CV.
000800      AUTHOR. JON SAYLES.
000900      INSTALLATION. COBOL DEVELOPMENT CENTER.
001000      DATE-WRITTEN. 11/14/89.
001100      DATE-COMPILED. 01/01/08.
001200      SECURITY. NON-CONFIDENTIAL.
001300******************************************************************
001400*REMARKS.
001500*
001600*          THIS JOB TAKES THE CLAIM SUBMISSION FILE (ONE FLAT
001700*          RECORD PER TYPE -- BP, SB, DP, PY, CL, DX, SF, SL, RP
001800*          -- KEYED BY A 2-CHAR RECORD-TYPE CODE) AND BUILDS ONE
001900*          EDI 837P PROFESSIONAL CLAIM TRANSACTION FROM IT.
002000*
002100*          THE FILE CARRIES EXACTLY ONE CLAIM'S WORTH OF RECORDS.
002200*          THE BILLING PROVIDER (BP) AND SUBSCRIBER (SB) RECORDS
002300*          ARE REQUIRED -- IF EITHER IS MISSING THE JOB LOGS THE
002400*          REASON AND PRODUCES NO TRANSACTION FILE AT ALL RATHER
002500*          THAN SEND THE CLEARINGHOUSE A PARTIAL BATCH.
002600*
002700*          THE SHARED NM1 SEGMENT BUILDER (NM1BLD), THE AMOUNT
002800*          EDIT ROUTINE (AMTEDIT) AND THE COUNTER EDIT ROUTINE
002900*          (NUMEDIT) ARE ALL CALLED SUBPROGRAMS -- SEE THOSE
003000*          PROGRAMS' OWN REMARKS FOR WHAT EACH ONE DOES.
003100*
003200*          INPUT FILE              -   CLAIMIN
003300*          OUTPUT FILE PRODUCED    -   EDIOUT
003400*
003500******************************************************************
003600* CHANGE LOG
003700*
003800* 111489 JS  000000  ORIGINAL PROGRAM.
003900* 120489 JS  000041  ADDED THE DEPENDENT LOOP -- FIRST RELEASE
004000*                     ONLY HANDLED SUBSCRIBER-IS-PATIENT CLAIMS.
004100* 021590 TGD 000088  CORRECTED THE SBR SEGMENT -- RELEASE-OF-INFO
004200*                     AND FILING-CODE STARS WERE ONE SHORT.
004300* 060990 JS  000124  ADDED THE SERVICE-FACILITY NM1/N3/N4 TRIPLE
004400*                     TO THE CLAIM LOOP.
004500* 031591 AK  000167  ADDED NPI DEDUPLICATION -- A PROVIDER ACTING
004600*                     AS BOTH BILLING AND RENDERING PROVIDER WAS
004700*                     BEING RESTATED ON A SECOND NM1.
004800* 110291 JS  000201  ADDED THE RENDERING-PROVIDER RECAP LOOP FOR
004900*                     PROVIDERS CARRIED ON AN SL BUT NEVER PUT OUT
005000*                     ON A SERVICE LINE NM1 BECAUSE ANOTHER LINE
005100*                     ALREADY NAMED THE SAME NPI.
005200* 082293 MM  000255  RECOMPILED AFTER THE COBOL/390 UPGRADE.  NO
005300*                     SOURCE CHANGE.
005400* 041594 TGD 000261  ADDED THE BILLING-PROVIDER CONTACT DEDUP
005500*                     TABLE -- PER*IC WAS BEING RESTATED WHEN THE
005600*                     SAME CONTACT NAME/PHONE APPEARED TWICE.
005700* 021295 JS  000310  YEAR 2000 READINESS REVIEW -- BIRTH-DATE AND
005800*                     SERVICE-DATE ARE CARRIED AS 8-BYTE CCYYMMDD
005900*                     TEXT ALREADY, PASSED THROUGH UNCHANGED.
006000*                     NOTHING TO CHANGE.  SIGNED OFF AK.
006100* 090898 AK  000327  Y2K CERTIFICATION PASS -- CONFIRMED AGAIN
006200*                     PER DATACENTER MEMO 98-6.  LOGGED FOR THE
006300*                     AUDIT BINDER.
006400* 030499 MM  000334  NO FUNCTIONAL CHANGE -- RECOMPILED UNDER NEW
006500*                     JCL PROCLIB AFTER Y2K CUTOVER WEEKEND.
006600* 061501 JS  000340  WIDENED CL-PRIOR-AUTH-NO HANDLING -- REF*G1
006700*                     WAS TRUNCATING A 20-BYTE AUTH NUMBER AT 15.
006800* 091704 RHL 000389  ADDED THE DUMP-VIEW REDEFINES (WS-SUB1-X,
006900*                     WS-RP-PTR-X, WS-OUT-POINTER-X) FOR THE
007000*                     DEPARTMENT'S STANDARD ON CALLING PROGRAMS.
007100* 022206 JS  000402  CORRECTED THE CLAIM-FILING-CODE EDIT -- A
007200*                     LOWER-CASE CODE ON THE INPUT WAS FALLING
007300*                     THROUGH TO ZZ INSTEAD OF BEING UPSHIFTED.
007350* 030107 TGD 000415  ADDED A TRAILING FILLER TO EVERY WORKING-
007360*                     STORAGE GROUP AND TO THE THREE CALL PARM
007370*                     AREAS BELOW, MATCHING THE FILLER-PADDING
007380*                     STANDARD ALREADY FOLLOWED BY NM1BLD,
007390*                     AMTEDIT AND NUMEDIT.
007393* 051507 TGD 000421  CORRECTED THE SV1 SEGMENT -- THE LAST
007396*                     ELEMENT IS A FIXED PROCEDURE-CODE-COUNT
007398*                     OF 1 PER THE CLEARINGHOUSE'S COMPANION
007399*                     GUIDE, NOT THE SERVICE-LINE UNIT COUNT.
007400******************************************************************
007500
007600      ENVIRONMENT DIVISION.
007700      CONFIGURATION SECTION.
007800      SOURCE-COMPUTER. IBM-390.
007900      OBJECT-COMPUTER. IBM-390.
008000      SPECIAL-NAMES.
008100          C01 IS TOP-OF-FORM.
008200      INPUT-OUTPUT SECTION.
008300      FILE-CONTROL.
008400          SELECT CLAIMIN
008500          ASSIGN TO UT-S-CLAIMIN
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            ACCESS MODE IS SEQUENTIAL
008800            FILE STATUS IS IFCODE.
008900
009000          SELECT EDIOUT
009100          ASSIGN TO UT-S-EDIOUT
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            ACCESS MODE IS SEQUENTIAL
009400            FILE STATUS IS OFCODE.
009500
009600      DATA DIVISION.
009700      FILE SECTION.
009800
009900*    THE CLAIM FILE IS ONE VARIABLE-LENGTH RECORD PER LINE, UP TO
010000*    THE 260-BYTE WIDTH OF THE WIDEST RECORD TYPE (CLMIN).  COPY
010100*    CLMIN SUPPLIES THE 01-LEVEL AND ALL OF ITS REDEFINES.
010200      FD  CLAIMIN
010300          RECORDING MODE IS V
010400          LABEL RECORDS ARE STANDARD
010500          RECORD IS VARYING IN SIZE FROM 1 TO 260 CHARACTERS
010600              DEPENDING ON WS-CLAIMIN-LENGTH
010700          DATA RECORD IS CLAIM-INPUT-REC.
010800      COPY CLMIN.
010900
011000*    THE EDI FILE IS ONE SEGMENT PER LINE, TERMINATED WITH "~",
011100*    UP TO 200 BYTES -- THE CLEARINGHOUSE'S COMPANION GUIDE CAPS
011200*    EVERY SEGMENT AT THAT WIDTH.
011300      FD  EDIOUT
011400          RECORDING MODE IS V
011500          LABEL RECORDS ARE STANDARD
011600          RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
011700              DEPENDING ON WS-EDIOUT-LENGTH
011800          DATA RECORD IS EDI-OUT-REC.
011900      01  EDI-OUT-REC.
011950          05  EDI-OUT-TEXT            PIC X(199).
011980          05  FILLER                  PIC X(01).
012000
012100      WORKING-STORAGE SECTION.
012200
012300      01  FILE-STATUS-CODES.
012400          05  IFCODE                  PIC X(02).
012500              88  CODE-READ                   VALUE SPACES.
012600              88  NO-MORE-CLAIMIN              VALUE "10".
012700          05  OFCODE                  PIC X(02).
012800              88  CODE-WRITE                  VALUE SPACES.
012850          05  FILLER                  PIC X(06).
012900
013000      01  FLAGS-AND-SWITCHES.
013100          05  MORE-DATA-SW            PIC X(01) VALUE "Y".
013200              88  NO-MORE-DATA                 VALUE "N".
013300          05  FATAL-ERROR-SW          PIC X(01) VALUE "N".
013400              88  FATAL-ERROR-FOUND            VALUE "Y".
013500          05  NPI-FOUND-SW            PIC X(01) VALUE "N".
013600              88  NPI-ALREADY-EMITTED          VALUE "Y".
013700          05  CONTACT-FOUND-SW        PIC X(01) VALUE "N".
013800              88  CONTACT-ALREADY-EMITTED      VALUE "Y".
013900          05  DEPENDENT-PATIENT-SW    PIC X(01) VALUE "N".
014000              88  DEPENDENT-IS-PATIENT         VALUE "Y".
014100          05  RP-HAS-BEEN-APPENDED-SW PIC X(01) VALUE "N".
014200              88  RP-WAS-APPENDED              VALUE "Y".
014250          05  FILLER                  PIC X(10).
014300
014400      01  WS-RECORD-CONTROL.
014500          05  WS-CLAIMIN-LENGTH       PIC 9(03) COMP.
014600          05  WS-EDIOUT-LENGTH        PIC 9(03) COMP.
014700          05  WS-SUB1                 PIC 9(03) COMP.
014800          05  WS-SUB1-X REDEFINES WS-SUB1
014900                                      PIC X(02).
015000          05  WS-DX-PTR               PIC 9(03) COMP.
015100          05  WS-SL-PTR               PIC 9(03) COMP.
015200          05  WS-RP-PTR               PIC 9(03) COMP.
015300          05  WS-RP-PTR-X REDEFINES WS-RP-PTR
015400                                      PIC X(02).
015500          05  WS-OUT-POINTER          PIC 9(03) COMP.
015600          05  WS-OUT-POINTER-X REDEFINES WS-OUT-POINTER
015700                                      PIC X(02).
015800          05  PARA-NAME               PIC X(30).
015850          05  FILLER                  PIC X(10).
015900
016000      01  WS-SEGMENT-WORK-AREAS.
016100          05  WS-SEGMENT-TEXT         PIC X(199).
016200          05  WS-AMOUNT-TEXT          PIC X(12).
016300          05  WS-UNITS-TEXT           PIC X(12).
016400          05  WS-LINE-NUMBER-TEXT     PIC X(07).
016500          05  WS-SE-COUNT-TEXT        PIC X(07).
016600          05  WS-DIAG-LIST-TEXT       PIC X(140).
016700          05  WS-CLAIM-FILING-CODE-ED PIC X(02).
016750          05  FILLER                  PIC X(10).
016800
016900*    WK-RP-xxxx-IN FIELDS ARE LOADED BY 260 OR 270 BEFORE 265-
017000*    APPEND-RENDERING-PROVIDER IS PERFORMED, SO ONE APPEND
017100*    PARAGRAPH CAN SERVE BOTH THE SL-CARRIED AND STANDALONE RP
017200*    CASES.
017300      01  WS-RP-LOAD-AREA.
017400          05  WK-RP-NPI-IN            PIC X(10).
017500          05  WK-RP-LAST-NAME-IN      PIC X(25).
017600          05  WK-RP-FIRST-NAME-IN     PIC X(15).
017700          05  WK-RP-TAXONOMY-IN       PIC X(10).
017800          05  WK-RP-EMPLOYER-ID-IN    PIC X(10).
017850          05  FILLER                  PIC X(10).
017900
018000*    WORK FIELDS FOR THE NPI AND CONTACT DEDUP CHECKS -- LOADED BY
018100*    THE CALLING PARAGRAPH, TESTED BY 507/509, UPDATED BY 508/510.
018200      01  WS-DEDUP-CONTROL.
018300          05  WK-NM1-EMITTED-SW       PIC X(01).
018400              88  NM1-WAS-PRODUCED             VALUE "Y".
018500          05  WS-CHECK-NPI            PIC X(10).
018600          05  WS-CHECK-CONTACT-NAME   PIC X(25).
018700          05  WS-CHECK-CONTACT-PHONE  PIC X(15).
018800          05  WS-SBR-RELATIONSHIP     PIC X(02).
018900          05  WS-N-DIGIT              PIC X(01).
018950          05  FILLER                  PIC X(10).
019000
019100      COPY EDIWORK.
019200      COPY ABENDREC.
019300
019400*    WS-NM1-PARMS MIRRORS NM1-PARM-REC IN NM1BLD -- THIS COPY IS
019500*    LOADED AND THE SUBPROGRAM IS CALLED WITH IT EACH TIME A NAME
019600*    SEGMENT IS NEEDED.
019700      01  WS-NM1-PARMS.
019800          05  WS-NM1-ENTITY-ID        PIC X(02).
019900          05  WS-NM1-ENTITY-TYPE      PIC X(01).
020000          05  WS-NM1-ORG-SW           PIC X(01).
020100          05  WS-NM1-SHORT-FORM-SW    PIC X(01).
020200          05  WS-NM1-NAME1            PIC X(35).
020300          05  WS-NM1-NAME2            PIC X(15).
020400          05  WS-NM1-ID-QUAL          PIC X(02).
020500          05  WS-NM1-ID-CODE          PIC X(20).
020600          05  WS-NM1-SEGMENT          PIC X(90).
020700          05  WS-NM1-SEG-LENGTH       PIC 9(03) COMP.
020750          05  FILLER                  PIC X(04).
020800
020900      01  WS-AMT-PARMS.
021000          05  WS-AMT-AMOUNT-IN        PIC 9(07)V99.
021100          05  WS-AMT-AMOUNT-OUT       PIC X(12).
021200          05  WS-AMT-AMOUNT-LENGTH    PIC 9(03) COMP.
021250          05  FILLER                  PIC X(04).
021300
021400      01  WS-NUM-PARMS.
021500          05  WS-NUM-NUMBER-IN        PIC 9(07) COMP.
021600          05  WS-NUM-NUMBER-OUT       PIC X(07).
021700          05  WS-NUM-NUMBER-LENGTH    PIC 9(03) COMP.
021750          05  FILLER                  PIC X(04).
021800
021900      LINKAGE SECTION.
022000
022100      PROCEDURE DIVISION.
022200          PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022300          PERFORM 100-MAINLINE THRU 100-EXIT
022400                  UNTIL NO-MORE-DATA.
022500          PERFORM 300-VALIDATE-REQUIRED THRU 300-EXIT.
022600          IF NOT FATAL-ERROR-FOUND
022700              PERFORM 400-BUILD-SEGMENTS THRU 400-EXIT.
022800          PERFORM 999-CLEANUP THRU 999-EXIT.
022900          MOVE +0 TO RETURN-CODE.
023000          GOBACK.
023100
023200******************************************************************
023300* 000-HOUSEKEEPING
023400*     OPEN THE CLAIM FILE AND PRIME THE READ.  THE EDI FILE IS
023500*     NOT OPENED UNTIL 400-BUILD-SEGMENTS KNOWS THE CLAIM PASSED
023600*     ITS REQUIRED-RECORD CHECK -- NO SENSE OPENING AN OUTPUT
023700*     FILE A FATAL CLAIM WILL NEVER WRITE TO.
023800******************************************************************
023900      000-HOUSEKEEPING.
024000          MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100          DISPLAY "******** BEGIN JOB EDI837CV ********".
024200          INITIALIZE WK-DIAGNOSIS-TABLE
024300                     WK-RENDERING-PROVIDER-TABLE
024400                     WK-SERVICE-LINE-TABLE
024500                     WK-EMITTED-NPI-TABLE
024600                     WK-CONTACT-KEY-TABLE
024700                     WK-EDI-COUNTERS.
024800          MOVE SPACE TO WK-BP-PRESENT-SW WK-SB-PRESENT-SW
024900                        WK-DP-PRESENT-SW WK-PY-PRESENT-SW
025000                        WK-CL-PRESENT-SW WK-SF-PRESENT-SW.
025100          OPEN INPUT CLAIMIN.
025200          PERFORM 900-READ-CLAIMIN THRU 900-EXIT.
025300      000-EXIT.
025400          EXIT.
025500
025600******************************************************************
025700* 100-MAINLINE
025800*     ONE CLAIM SUBMISSION RECORD PER TURN -- DISPATCH ON THE
025900*     RECORD-TYPE CODE IN THE FIRST TWO BYTES TO THE PARAGRAPH
026000*     THAT LOADS THAT RECORD INTO WORKING STORAGE.
026100******************************************************************
026200      100-MAINLINE.
026300          MOVE "100-MAINLINE" TO PARA-NAME.
026400          IF CI-REC-TYPE = "BP"
026500              PERFORM 200-LOAD-BILLING-PROVIDER THRU 200-EXIT
026600          ELSE
026700          IF CI-REC-TYPE = "SB" OR CI-REC-TYPE = "DP"
026800              PERFORM 210-LOAD-SUBSCRIBER THRU 210-EXIT
026900          ELSE
027000          IF CI-REC-TYPE = "PY"
027100              PERFORM 220-LOAD-PAYER THRU 220-EXIT
027200          ELSE
027300          IF CI-REC-TYPE = "CL"
027400              PERFORM 230-LOAD-CLAIM-HEADER THRU 230-EXIT
027500          ELSE
027600          IF CI-REC-TYPE = "DX"
027700              PERFORM 240-LOAD-DIAGNOSIS THRU 240-EXIT
027800          ELSE
027900          IF CI-REC-TYPE = "SF"
028000              PERFORM 250-LOAD-FACILITY THRU 250-EXIT
028100          ELSE
028200          IF CI-REC-TYPE = "SL"
028300              PERFORM 260-LOAD-SERVICE-LINE THRU 260-EXIT
028400          ELSE
028500          IF CI-REC-TYPE = "RP"
028600              PERFORM 270-LOAD-RENDERING-PROVIDER THRU 270-EXIT.
028700          PERFORM 900-READ-CLAIMIN THRU 900-EXIT.
028800      100-EXIT.
028900          EXIT.
029000
029100******************************************************************
029200* 200-LOAD-BILLING-PROVIDER
029300*     ONLY ONE BP RECORD IS EXPECTED -- A SECOND ONE SIMPLY
029400*     OVERLAYS THE FIRST, MATCHING THIS SHOP'S STANDARD HANDLING
029500*     OF A DUPLICATE HEADER RECORD ON ANY INTAKE FEED.
029600******************************************************************
029700      200-LOAD-BILLING-PROVIDER.
029800          MOVE "200-LOAD-BILLING-PROVIDER" TO PARA-NAME.
029900          MOVE "Y"             TO WK-BP-PRESENT-SW.
030000          MOVE BP-NPI          TO WK-BP-NPI.
030100          MOVE BP-TAXONOMY-CODE TO WK-BP-TAXONOMY-CODE.
030200          MOVE BP-EMPLOYER-ID  TO WK-BP-EMPLOYER-ID.
030300          MOVE BP-ORG-NAME     TO WK-BP-ORG-NAME.
030400          MOVE BP-LAST-NAME    TO WK-BP-LAST-NAME.
030500          MOVE BP-FIRST-NAME   TO WK-BP-FIRST-NAME.
030600          MOVE BP-ADDRESS1     TO WK-BP-ADDRESS1.
030700          MOVE BP-ADDRESS2     TO WK-BP-ADDRESS2.
030800          MOVE BP-CITY         TO WK-BP-CITY.
030900          MOVE BP-STATE        TO WK-BP-STATE.
031000          MOVE BP-POSTAL-CODE  TO WK-BP-POSTAL-CODE.
031100          MOVE BP-CONTACT-NAME TO WK-BP-CONTACT-NAME.
031200          MOVE BP-CONTACT-PHONE TO WK-BP-CONTACT-PHONE.
031300      200-EXIT.
031400          EXIT.
031500
031600******************************************************************
031700* 210-LOAD-SUBSCRIBER
031800*     SHARED BY THE SB AND DP RECORD TYPES -- SAME LAYOUT, TWO
031900*     DIFFERENT WORKING-STORAGE GROUPS.  ON EITHER RECORD, GENDER
032000*     DEFAULTS TO "U" AND THE PAYMENT-RESPONSIBILITY CODE DEFAULTS
032100*     TO "P" WHEN IT IS NOT ONE OF THE THREE EDI VALUES.
032200******************************************************************
032300      210-LOAD-SUBSCRIBER.
032400          MOVE "210-LOAD-SUBSCRIBER" TO PARA-NAME.
032500          IF CI-REC-TYPE = "SB"
032600              MOVE "Y"              TO WK-SB-PRESENT-SW
032700              MOVE SB-MEMBER-ID     TO WK-SB-MEMBER-ID
032800              MOVE SB-LAST-NAME     TO WK-SB-LAST-NAME
032900              MOVE SB-FIRST-NAME    TO WK-SB-FIRST-NAME
033000              MOVE SB-ADDRESS1      TO WK-SB-ADDRESS1
033100              MOVE SB-ADDRESS2      TO WK-SB-ADDRESS2
033200              MOVE SB-CITY          TO WK-SB-CITY
033300              MOVE SB-STATE         TO WK-SB-STATE
033400              MOVE SB-POSTAL-CODE   TO WK-SB-POSTAL-CODE
033500              MOVE SB-BIRTH-DATE    TO WK-SB-BIRTH-DATE
033600              MOVE SB-GENDER        TO WK-SB-GENDER
033700              MOVE SB-PAY-RESP-CODE TO WK-SB-PAY-RESP-CODE
033800              IF WK-SB-GENDER = SPACE
033900                  MOVE "U" TO WK-SB-GENDER
034000              END-IF
034100              IF WK-SB-PAY-RESP-CODE NOT = "P"
034200                 AND WK-SB-PAY-RESP-CODE NOT = "S"
034300                 AND WK-SB-PAY-RESP-CODE NOT = "T"
034400                  MOVE "P" TO WK-SB-PAY-RESP-CODE
034500              END-IF
034600          ELSE
034700              MOVE "Y"              TO WK-DP-PRESENT-SW
034800              MOVE SB-MEMBER-ID     TO WK-DP-MEMBER-ID
034900              MOVE SB-LAST-NAME     TO WK-DP-LAST-NAME
035000              MOVE SB-FIRST-NAME    TO WK-DP-FIRST-NAME
035100              MOVE SB-ADDRESS1      TO WK-DP-ADDRESS1
035200              MOVE SB-ADDRESS2      TO WK-DP-ADDRESS2
035300              MOVE SB-CITY          TO WK-DP-CITY
035400              MOVE SB-STATE         TO WK-DP-STATE
035500              MOVE SB-POSTAL-CODE   TO WK-DP-POSTAL-CODE
035600              MOVE SB-BIRTH-DATE    TO WK-DP-BIRTH-DATE
035700              MOVE SB-GENDER        TO WK-DP-GENDER
035800              MOVE SB-PAY-RESP-CODE TO WK-DP-PAY-RESP-CODE
035900              MOVE SB-RELATIONSHIP  TO WK-DP-RELATIONSHIP
036000              IF WK-DP-GENDER = SPACE
036100                  MOVE "U" TO WK-DP-GENDER
036200              END-IF
036300              IF WK-DP-PAY-RESP-CODE NOT = "P"
036400                 AND WK-DP-PAY-RESP-CODE NOT = "S"
036500                 AND WK-DP-PAY-RESP-CODE NOT = "T"
036600                  MOVE "P" TO WK-DP-PAY-RESP-CODE
036700              END-IF.
036800      210-EXIT.
036900          EXIT.
037000
037100******************************************************************
037200* 220-LOAD-PAYER
037300******************************************************************
037400      220-LOAD-PAYER.
037500          MOVE "220-LOAD-PAYER" TO PARA-NAME.
037600          MOVE "Y"          TO WK-PY-PRESENT-SW.
037700          MOVE PY-ORG-NAME  TO WK-PY-ORG-NAME.
037800      220-EXIT.
037900          EXIT.
038000
038100******************************************************************
038200* 230-LOAD-CLAIM-HEADER
038300*     APPLIES EVERY DEFAULT THE CLEARINGHOUSE COMPANION GUIDE
038400*     REQUIRES WHEN THE INTAKE FEED LEFT A CONTROL FIELD BLANK,
038500*     AND UPSHIFTS/VALIDATES THE CLAIM-FILING-CODE -- ANYTHING
038600*     OTHER THAN BL, MC, MB OR CI GOES OUT AS ZZ.
038700******************************************************************
038800      230-LOAD-CLAIM-HEADER.
038900          MOVE "230-LOAD-CLAIM-HEADER" TO PARA-NAME.
039000          MOVE "Y"                  TO WK-CL-PRESENT-SW.
039100          MOVE CL-PATIENT-CTRL-NO   TO WK-CL-PATIENT-CTRL-NO.
039200          MOVE CL-CLAIM-CHARGE-AMT  TO WK-CL-CHARGE-AMT.
039300          MOVE CL-PLACE-OF-SERVICE  TO WK-CL-PLACE-OF-SERVICE.
039400          MOVE CL-CLAIM-FREQ-CODE   TO WK-CL-CLAIM-FREQ-CODE.
039500          MOVE CL-SIGNATURE-IND     TO WK-CL-SIGNATURE-IND.
039600          MOVE CL-PLAN-PARTICIPATION TO WK-CL-PLAN-PARTICIPATION.
039700          MOVE CL-RELEASE-INFO-CODE TO WK-CL-RELEASE-INFO-CODE.
039800          MOVE CL-BENEFITS-ASSIGN   TO WK-CL-BENEFITS-ASSIGN.
039900          MOVE CL-PRIOR-AUTH-NO     TO WK-CL-PRIOR-AUTH-NO.
040000          MOVE CL-CLAIM-FILING-CODE TO WS-CLAIM-FILING-CODE-ED.
040100          INSPECT WS-CLAIM-FILING-CODE-ED
040200              CONVERTING "abcdefghijklmnopqrstuvwxyz"
040300                      TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040400          MOVE WS-CLAIM-FILING-CODE-ED TO WK-CL-CLAIM-FILING-CODE.
040500
040600          IF WK-CL-CLAIM-FREQ-CODE = SPACE
040700              MOVE "1" TO WK-CL-CLAIM-FREQ-CODE
040800          END-IF
040900          IF WK-CL-SIGNATURE-IND = SPACE
041000              MOVE "Y" TO WK-CL-SIGNATURE-IND
041100          END-IF
041200          IF WK-CL-PLAN-PARTICIPATION = SPACE
041300              MOVE "A" TO WK-CL-PLAN-PARTICIPATION
041400          END-IF
041500          IF WK-CL-RELEASE-INFO-CODE = SPACE
041600              MOVE "Y" TO WK-CL-RELEASE-INFO-CODE
041700          END-IF
041800          IF WK-CL-BENEFITS-ASSIGN = SPACE
041900              MOVE "Y" TO WK-CL-BENEFITS-ASSIGN
042000          END-IF
042100          IF WK-CL-CLAIM-FILING-CODE NOT = "BL"
042200             AND WK-CL-CLAIM-FILING-CODE NOT = "MC"
042300             AND WK-CL-CLAIM-FILING-CODE NOT = "MB"
042400             AND WK-CL-CLAIM-FILING-CODE NOT = "CI"
042500              MOVE "ZZ" TO WK-CL-CLAIM-FILING-CODE
042600          END-IF.
042700      230-EXIT.
042800          EXIT.
042900
043000******************************************************************
043100* 240-LOAD-DIAGNOSIS
043200*     APPENDS ONE ENTRY TO THE DIAGNOSIS TABLE.  THE TABLE HOLDS
043300*     UP TO 12 CODES -- A DX RECORD PAST THAT IS DROPPED, THE
043400*     SAME WAY ANY OCCURS TABLE IN THIS SHOP'S LOAD PARAGRAPHS
043500*     IGNORES A RECORD ONCE THE TABLE IS FULL.
043600******************************************************************
043700      240-LOAD-DIAGNOSIS.
043800          MOVE "240-LOAD-DIAGNOSIS" TO PARA-NAME.
043900          IF WK-DX-COUNT < 12
044000              ADD 1 TO WK-DX-COUNT
044100              MOVE WK-DX-COUNT TO WS-DX-PTR
044200              MOVE DX-DIAG-TYPE TO WK-DX-DIAG-TYPE(WS-DX-PTR)
044300              MOVE DX-DIAG-CODE TO WK-DX-DIAG-CODE(WS-DX-PTR)
044400          END-IF.
044500      240-EXIT.
044600          EXIT.
044700
044800******************************************************************
044900* 250-LOAD-FACILITY
045000******************************************************************
045100      250-LOAD-FACILITY.
045200          MOVE "250-LOAD-FACILITY" TO PARA-NAME.
045300          MOVE "Y"             TO WK-SF-PRESENT-SW.
045400          MOVE SF-NPI          TO WK-SF-NPI.
045500          MOVE SF-ORG-NAME     TO WK-SF-ORG-NAME.
045600          MOVE SF-ADDRESS1     TO WK-SF-ADDRESS1.
045700          MOVE SF-ADDRESS2     TO WK-SF-ADDRESS2.
045800          MOVE SF-CITY         TO WK-SF-CITY.
045900          MOVE SF-STATE        TO WK-SF-STATE.
046000          MOVE SF-POSTAL-CODE  TO WK-SF-POSTAL-CODE.
046100      250-EXIT.
046200          EXIT.
046300
046400******************************************************************
046500* 260-LOAD-SERVICE-LINE
046600*     APPENDS ONE ENTRY TO THE SERVICE-LINE TABLE (UP TO 50).  IF
046700*     THE LINE CARRIES ITS OWN RENDERING PROVIDER, 265-APPEND-
046800*     RENDERING-PROVIDER ADDS IT TO THE PROVIDER TABLE AND HANDS
046900*     BACK THE SUBSCRIPT TO STORE AGAINST THIS LINE.
047000******************************************************************
047100      260-LOAD-SERVICE-LINE.
047200          MOVE "260-LOAD-SERVICE-LINE" TO PARA-NAME.
047300          IF WK-SL-COUNT < 50
047400              ADD 1 TO WK-SL-COUNT
047500              MOVE WK-SL-COUNT TO WS-SL-PTR
047600              MOVE SL-PROCEDURE-CODE TO
047700                  WK-SL-PROCEDURE-CODE(WS-SL-PTR)
047800              MOVE SL-CHARGE-AMT TO WK-SL-CHARGE-AMT(WS-SL-PTR)
047900              MOVE SL-UNITS      TO WK-SL-UNITS(WS-SL-PTR)
048000              MOVE SL-SERVICE-DATE TO
048100                  WK-SL-SERVICE-DATE(WS-SL-PTR)
048200              MOVE 0             TO WK-SL-RP-PTR(WS-SL-PTR)
048300              IF SL-RP-PRESENT = "Y"
048400                  MOVE SL-RP-NPI        TO WK-RP-NPI-IN
048500                  MOVE SL-RP-LAST-NAME  TO WK-RP-LAST-NAME-IN
048600                  MOVE SL-RP-FIRST-NAME TO WK-RP-FIRST-NAME-IN
048700                  MOVE SL-RP-TAXONOMY   TO WK-RP-TAXONOMY-IN
048800                  MOVE SL-RP-EMPLOYER-ID TO WK-RP-EMPLOYER-ID-IN
048900                  PERFORM 265-APPEND-RENDERING-PROVIDER
049000                      THRU 265-EXIT
049100                  MOVE WS-RP-PTR TO WK-SL-RP-PTR(WS-SL-PTR)
049200              END-IF
049300          END-IF.
049400      260-EXIT.
049500          EXIT.
049600
049700******************************************************************
049800* 265-APPEND-RENDERING-PROVIDER
049900*     SHARED BY 260 (A PROVIDER CARRIED ON AN SL RECORD) AND 270
050000*     (THE STANDALONE RP RECORD).  RETURNS THE NEW ENTRY'S
050100*     SUBSCRIPT IN WS-RP-PTR.  THE FIVE WK-RP-xxxx-IN FIELDS ARE
050200*     LOADED BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
050300******************************************************************
050400      265-APPEND-RENDERING-PROVIDER.
050500          MOVE "265-APPEND-RENDERING-PROVIDER" TO PARA-NAME.
050600          IF WK-RP-COUNT < 50
050700              ADD 1 TO WK-RP-COUNT
050800              MOVE WK-RP-COUNT TO WS-RP-PTR
050900              MOVE WK-RP-NPI-IN TO WK-RP-NPI(WS-RP-PTR)
051000              MOVE WK-RP-LAST-NAME-IN TO
051100                  WK-RP-LAST-NAME(WS-RP-PTR)
051200              MOVE WK-RP-FIRST-NAME-IN TO
051300                  WK-RP-FIRST-NAME(WS-RP-PTR)
051400              MOVE WK-RP-TAXONOMY-IN TO WK-RP-TAXONOMY(WS-RP-PTR)
051500              MOVE WK-RP-EMPLOYER-ID-IN TO
051600                  WK-RP-EMPLOYER-ID(WS-RP-PTR)
051700              MOVE "N" TO WK-RP-RECAPPED-SW(WS-RP-PTR)
051800          ELSE
051900              MOVE 0 TO WS-RP-PTR
052000          END-IF.
052100      265-EXIT.
052200          EXIT.
052300
052400******************************************************************
052500* 270-LOAD-RENDERING-PROVIDER
052600*     THE STANDALONE RP RECORD -- A RENDERING PROVIDER THAT IS
052700*     NOT TIED TO ANY ONE SERVICE LINE.  APPENDED TO THE SAME
052800*     TABLE AS THE SL-CARRIED PROVIDERS; THE RECAP LOOP PICKS UP
052900*     WHICHEVER ONES NO SERVICE LINE EVER NAMED.
053000******************************************************************
053100      270-LOAD-RENDERING-PROVIDER.
053200          MOVE "270-LOAD-RENDERING-PROVIDER" TO PARA-NAME.
053300          MOVE RP-NPI         TO WK-RP-NPI-IN.
053400          MOVE RP-LAST-NAME   TO WK-RP-LAST-NAME-IN.
053500          MOVE RP-FIRST-NAME  TO WK-RP-FIRST-NAME-IN.
053600          MOVE RP-TAXONOMY    TO WK-RP-TAXONOMY-IN.
053700          MOVE RP-EMPLOYER-ID TO WK-RP-EMPLOYER-ID-IN.
053800          PERFORM 265-APPEND-RENDERING-PROVIDER THRU 265-EXIT.
053900      270-EXIT.
054000          EXIT.
054100
054200******************************************************************
054300* 300-VALIDATE-REQUIRED
054400*     THE BILLING PROVIDER AND SUBSCRIBER RECORDS ARE REQUIRED.
054500*     A CLAIM FILE MISSING EITHER ONE PRODUCES NO TRANSACTION --
054600*     THE CLEARINGHOUSE WOULD REJECT AN 837P WITH NO BILLING OR
054700*     SUBSCRIBER LOOP ANYWAY, SO THIS JOB CATCHES IT FIRST.
054800******************************************************************
054900      300-VALIDATE-REQUIRED.
055000          MOVE "300-VALIDATE-REQUIRED" TO PARA-NAME.
055100          IF NOT BP-IS-PRESENT
055200              MOVE "Y" TO FATAL-ERROR-SW
055300              MOVE "BILLING PROVIDER INFORMATION IS REQUIRED"
055400                  TO ABEND-REASON
055500              GO TO 300-EXIT
055600          END-IF.
055700          IF NOT SB-IS-PRESENT
055800              MOVE "Y" TO FATAL-ERROR-SW
055900              MOVE "SUBSCRIBER INFORMATION IS REQUIRED"
056000                  TO ABEND-REASON
056100          END-IF.
056200      300-EXIT.
056300          EXIT.
056400
056500******************************************************************
056600* 400-BUILD-SEGMENTS
056700*     DRIVES THE SEVEN STEPS OF THE 837P SEGMENT BUILDER IN
056800*     SPEC ORDER.  THE DEPENDENT LOOP AND PAYER SEGMENT ARE ONLY
056900*     PERFORMED WHEN THE CORRESPONDING RECORD WAS LOADED; THE
057000*     CLAIM LOOP IS SKIPPED ENTIRELY WHEN NO CL RECORD CAME IN.
057100******************************************************************
057200      400-BUILD-SEGMENTS.
057300          MOVE "400-BUILD-SEGMENTS" TO PARA-NAME.
057400          OPEN OUTPUT EDIOUT.
057500          PERFORM 410-EMIT-FIXED-HEADER THRU 410-EXIT.
057600          PERFORM 420-BILLING-PROVIDER-LOOP THRU 420-EXIT.
057700          PERFORM 430-SUBSCRIBER-LOOP THRU 430-EXIT.
057800          IF PY-IS-PRESENT
057900              PERFORM 440-PAYER-SEGMENT THRU 440-EXIT
058000          END-IF.
058100          IF DP-IS-PRESENT
058200              PERFORM 450-DEPENDENT-LOOP THRU 450-EXIT
058300          END-IF.
058400          IF CL-IS-PRESENT
058500              PERFORM 460-CLAIM-LOOP THRU 460-EXIT
058600          END-IF.
058700          PERFORM 470-SERVICE-LINES THRU 470-EXIT.
058800          PERFORM 480-RENDERING-RECAP THRU 480-EXIT.
058900          PERFORM 490-TRAILER THRU 490-EXIT.
059000      400-EXIT.
059100          EXIT.
059200
059300******************************************************************
059400* 410-EMIT-FIXED-HEADER
059500*     THE SUBMITTER/RECEIVER ENVELOPE IS CONSTANT FOR EVERY
059600*     BATCH THIS JOB PRODUCES -- ONE TRADING-PARTNER AGREEMENT,
059700*     ONE CLEARINGHOUSE.  THE NUMERIC LITERAL AFTER EACH MOVE IS
059800*     THE SEGMENT'S TEXT LENGTH PLUS ONE, THE SAME "POINTER"
059900*     CONVENTION 700-WRITE-LINE USES FOR THE BUILT SEGMENTS.
060000******************************************************************
060100      410-EMIT-FIXED-HEADER.
060200          MOVE "410-EMIT-FIXED-HEADER" TO PARA-NAME.
060300          STRING "ISA*00*          *00*     "  DELIMITED BY SIZE
060400                 "     *ZZ*AV09311993     "    DELIMITED BY SIZE
060500                 "*01*030240928      *240702"  DELIMITED BY SIZE
060600                 "*1531*^*00501*415133923*"    DELIMITED BY SIZE
060700                 "0*P*>"                       DELIMITED BY SIZE
060800                 INTO WS-SEGMENT-TEXT
060900                 WITH POINTER WS-OUT-POINTER
061000          END-STRING.
061100          PERFORM 700-WRITE-LINE THRU 700-EXIT.
061200
061300          STRING "GS*HC*1923294*030240928*2024"  DELIMITED BY SIZE
061400                 "0702*1533*415133923*X*"        DELIMITED BY SIZE
061500                 "005010X222A1"                  DELIMITED BY SIZE
061600                 INTO WS-SEGMENT-TEXT
061700                 WITH POINTER WS-OUT-POINTER
061800          END-STRING.
061900          PERFORM 700-WRITE-LINE THRU 700-EXIT.
062000
062100          MOVE "ST*837*415133923*005010X222A1"
062200              TO WS-SEGMENT-TEXT.
062300          MOVE 30 TO WS-OUT-POINTER.
062400          PERFORM 700-WRITE-LINE THRU 700-EXIT.
062500
062600          MOVE "BHT*0019*00*1*20240702*1531*CH"
062700              TO WS-SEGMENT-TEXT.
062800          MOVE 31 TO WS-OUT-POINTER.
062900          PERFORM 700-WRITE-LINE THRU 700-EXIT.
063000
063100          MOVE "NM1*41*2*Mattel Industries*****46*1234567890"
063200              TO WS-SEGMENT-TEXT.
063300          MOVE 45 TO WS-OUT-POINTER.
063400          PERFORM 700-WRITE-LINE THRU 700-EXIT.
063500
063600          MOVE "PER*IC*Ruth Handler*TE*8458130000"
063700              TO WS-SEGMENT-TEXT.
063800          MOVE 34 TO WS-OUT-POINTER.
063900          PERFORM 700-WRITE-LINE THRU 700-EXIT.
064000
064100          MOVE "NM1*40*2*AVAILITY 5010*****46*030240928"
064200              TO WS-SEGMENT-TEXT.
064300          MOVE 40 TO WS-OUT-POINTER.
064400          PERFORM 700-WRITE-LINE THRU 700-EXIT.
064500      410-EXIT.
064600          EXIT.
064700
064800******************************************************************
064900* 420-BILLING-PROVIDER-LOOP
065000******************************************************************
065100      420-BILLING-PROVIDER-LOOP.
065200          MOVE "420-BILLING-PROVIDER-LOOP" TO PARA-NAME.
065300          MOVE "HL*1**20*1" TO WS-SEGMENT-TEXT.
065400          MOVE 11 TO WS-OUT-POINTER.
065500          PERFORM 700-WRITE-LINE THRU 700-EXIT.
065600
065700          STRING "PRV*BI*PXC*"           DELIMITED BY SIZE
065800                 WK-BP-TAXONOMY-CODE     DELIMITED BY SPACE
065900                 INTO WS-SEGMENT-TEXT
066000                 WITH POINTER WS-OUT-POINTER
066100          END-STRING.
066200          PERFORM 700-WRITE-LINE THRU 700-EXIT.
066300
066400          MOVE SPACES TO WS-NM1-PARMS.
066500          MOVE "85" TO WS-NM1-ENTITY-ID.
066600          MOVE "N"  TO WS-NM1-SHORT-FORM-SW.
066700          IF WK-BP-ORG-NAME NOT = SPACES
066800              MOVE "2" TO WS-NM1-ENTITY-TYPE
066900              MOVE "Y" TO WS-NM1-ORG-SW
067000              MOVE WK-BP-ORG-NAME TO WS-NM1-NAME1
067100          ELSE
067200              MOVE "1" TO WS-NM1-ENTITY-TYPE
067300              MOVE "N" TO WS-NM1-ORG-SW
067400              MOVE WK-BP-LAST-NAME  TO WS-NM1-NAME1
067500              MOVE WK-BP-FIRST-NAME TO WS-NM1-NAME2
067600          END-IF.
067700          MOVE "XX"       TO WS-NM1-ID-QUAL.
067800          MOVE WK-BP-NPI  TO WS-NM1-ID-CODE.
067900          MOVE WK-BP-NPI  TO WS-CHECK-NPI.
068000          PERFORM 506-EMIT-NM1-DEDUPED THRU 506-EXIT.
068100
068200          IF NM1-WAS-PRODUCED
068300              STRING "N3*"               DELIMITED BY SIZE
068400                     WK-BP-ADDRESS1      DELIMITED BY SPACE
068500                     "*"                 DELIMITED BY SIZE
068600                     WK-BP-ADDRESS2      DELIMITED BY SPACE
068700                     INTO WS-SEGMENT-TEXT
068800                     WITH POINTER WS-OUT-POINTER
068900              END-STRING
069000              PERFORM 700-WRITE-LINE THRU 700-EXIT
069100
069200              STRING "N4*"               DELIMITED BY SIZE
069300                     WK-BP-CITY          DELIMITED BY SPACE
069400                     "*"                 DELIMITED BY SIZE
069500                     WK-BP-STATE         DELIMITED BY SPACE
069600                     "*"                 DELIMITED BY SIZE
069700                     WK-BP-POSTAL-CODE   DELIMITED BY SPACE
069800                     INTO WS-SEGMENT-TEXT
069900                     WITH POINTER WS-OUT-POINTER
070000              END-STRING
070100              PERFORM 700-WRITE-LINE THRU 700-EXIT
070200          END-IF.
070300
070400          STRING "REF*EI*"               DELIMITED BY SIZE
070500                 WK-BP-EMPLOYER-ID       DELIMITED BY SPACE
070600                 INTO WS-SEGMENT-TEXT
070700                 WITH POINTER WS-OUT-POINTER
070800          END-STRING.
070900          PERFORM 700-WRITE-LINE THRU 700-EXIT.
071000
071100          IF WK-BP-CONTACT-NAME NOT = SPACES
071200              MOVE WK-BP-CONTACT-NAME  TO WS-CHECK-CONTACT-NAME
071300              MOVE WK-BP-CONTACT-PHONE TO WS-CHECK-CONTACT-PHONE
071400              PERFORM 509-SEARCH-CONTACT THRU 509-EXIT
071500              IF NOT CONTACT-ALREADY-EMITTED
071600                  STRING "PER*IC*"             DELIMITED BY SIZE
071700                         WK-BP-CONTACT-NAME    DELIMITED BY SPACE
071800                         "*TE*"                DELIMITED BY SIZE
071900                         WK-BP-CONTACT-PHONE   DELIMITED BY SPACE
072000                         INTO WS-SEGMENT-TEXT
072100                         WITH POINTER WS-OUT-POINTER
072200                  END-STRING
072300                  PERFORM 700-WRITE-LINE THRU 700-EXIT
072400                  PERFORM 510-REGISTER-CONTACT THRU 510-EXIT
072500              END-IF
072600          END-IF.
072700      420-EXIT.
072800          EXIT.
072900
073000******************************************************************
073100* 430-SUBSCRIBER-LOOP
073200*     N = 1 WHEN A DEPENDENT WAS ALSO LOADED, ELSE 0.  THE
073300*     SUBSCRIBER'S OWN ADDRESS/DEMOGRAPHIC SEGMENTS ARE ONLY PUT
073400*     OUT WHEN THE SUBSCRIBER IS THE PATIENT (N = 0) -- OTHERWISE
073500*     THE DEPENDENT LOOP CARRIES THE ADDRESS AND DMG.
073600******************************************************************
073700      430-SUBSCRIBER-LOOP.
073800          MOVE "430-SUBSCRIBER-LOOP" TO PARA-NAME.
073900          IF DP-IS-PRESENT
074000              MOVE "1" TO WS-N-DIGIT
074100              MOVE SPACES TO WS-SBR-RELATIONSHIP
074200          ELSE
074300              MOVE "0" TO WS-N-DIGIT
074400              MOVE "18" TO WS-SBR-RELATIONSHIP
074500          END-IF.
074600
074700          STRING "HL*2*1*22*"            DELIMITED BY SIZE
074800                 WS-N-DIGIT              DELIMITED BY SIZE
074900                 INTO WS-SEGMENT-TEXT
075000                 WITH POINTER WS-OUT-POINTER
075100          END-STRING.
075200          PERFORM 700-WRITE-LINE THRU 700-EXIT.
075300
075400          STRING "SBR*"                  DELIMITED BY SIZE
075500                 WK-SB-PAY-RESP-CODE     DELIMITED BY SIZE
075600                 "*"                     DELIMITED BY SIZE
075700                 WS-SBR-RELATIONSHIP     DELIMITED BY SPACE
075800                 "*******"               DELIMITED BY SIZE
075900                 WK-CL-CLAIM-FILING-CODE DELIMITED BY SPACE
076000                 INTO WS-SEGMENT-TEXT
076100                 WITH POINTER WS-OUT-POINTER
076200          END-STRING.
076300          PERFORM 700-WRITE-LINE THRU 700-EXIT.
076400
076500          MOVE SPACES TO WS-NM1-PARMS.
076600          MOVE "IL"             TO WS-NM1-ENTITY-ID.
076700          MOVE "1"              TO WS-NM1-ENTITY-TYPE.
076800          MOVE "N"              TO WS-NM1-ORG-SW.
076900          MOVE "N"              TO WS-NM1-SHORT-FORM-SW.
077000          MOVE WK-SB-LAST-NAME  TO WS-NM1-NAME1.
077100          MOVE WK-SB-FIRST-NAME TO WS-NM1-NAME2.
077200          MOVE "MI"             TO WS-NM1-ID-QUAL.
077300          MOVE WK-SB-MEMBER-ID  TO WS-NM1-ID-CODE.
077400          PERFORM 500-EMIT-NM1 THRU 500-EXIT.
077500
077600          IF NOT DP-IS-PRESENT
077700              STRING "N3*"               DELIMITED BY SIZE
077800                     WK-SB-ADDRESS1      DELIMITED BY SPACE
077900                     INTO WS-SEGMENT-TEXT
078000                     WITH POINTER WS-OUT-POINTER
078100              END-STRING
078200              PERFORM 700-WRITE-LINE THRU 700-EXIT
078300
078400              STRING "N4*"               DELIMITED BY SIZE
078500                     WK-SB-CITY          DELIMITED BY SPACE
078600                     "*"                 DELIMITED BY SIZE
078700                     WK-SB-STATE         DELIMITED BY SPACE
078800                     "*"                 DELIMITED BY SIZE
078900                     WK-SB-POSTAL-CODE   DELIMITED BY SPACE
079000                     INTO WS-SEGMENT-TEXT
079100                     WITH POINTER WS-OUT-POINTER
079200              END-STRING
079300              PERFORM 700-WRITE-LINE THRU 700-EXIT
079400
079500              STRING "DMG*D8*"           DELIMITED BY SIZE
079600                     WK-SB-BIRTH-DATE    DELIMITED BY SPACE
079700                     "*"                 DELIMITED BY SIZE
079800                     WK-SB-GENDER        DELIMITED BY SIZE
079900                     INTO WS-SEGMENT-TEXT
080000                     WITH POINTER WS-OUT-POINTER
080100              END-STRING
080200              PERFORM 700-WRITE-LINE THRU 700-EXIT
080300          END-IF.
080400      430-EXIT.
080500          EXIT.
080600
080700******************************************************************
080800* 440-PAYER-SEGMENT
080900*     THE PAYER IDENTIFIER IS A CONSTANT FOR THIS CLEARINGHOUSE
081000*     TRADING-PARTNER AGREEMENT -- THE FEED NEVER CARRIES MORE
081100*     THAN ONE PAYER PER CLAIM.
081200******************************************************************
081300      440-PAYER-SEGMENT.
081400          MOVE "440-PAYER-SEGMENT" TO PARA-NAME.
081500          MOVE SPACES TO WS-NM1-PARMS.
081600          MOVE "PR"            TO WS-NM1-ENTITY-ID.
081700          MOVE "2"             TO WS-NM1-ENTITY-TYPE.
081800          MOVE "Y"             TO WS-NM1-ORG-SW.
081900          MOVE "N"             TO WS-NM1-SHORT-FORM-SW.
082000          MOVE WK-PY-ORG-NAME  TO WS-NM1-NAME1.
082100          MOVE "PI"            TO WS-NM1-ID-QUAL.
082200          MOVE "WIMCD"         TO WS-NM1-ID-CODE.
082300          PERFORM 500-EMIT-NM1 THRU 500-EXIT.
082400      440-EXIT.
082500          EXIT.
082600
082700******************************************************************
082800* 450-DEPENDENT-LOOP
082900*     THE PAT*01 / NM1*QC PAIR IS ONLY PUT OUT WHEN THE DEPENDENT
083000*     CARRIES THE PAYMENT-RESPONSIBILITY CODE -- WHEN THE SUB-
083100*     SCRIBER IS FINANCIALLY RESPONSIBLE THE DEPENDENT IS STILL
083200*     THE PATIENT, BUT PAT/NM1*QC ARE LEFT OFF.
083300******************************************************************
083400      450-DEPENDENT-LOOP.
083500          MOVE "450-DEPENDENT-LOOP" TO PARA-NAME.
083600          MOVE "HL*3*2*23*0" TO WS-SEGMENT-TEXT.
083700          MOVE 12 TO WS-OUT-POINTER.
083800          PERFORM 700-WRITE-LINE THRU 700-EXIT.
083900
084000          IF WK-DP-PAY-RESP-CODE = "P"
084100              MOVE "PAT*01" TO WS-SEGMENT-TEXT
084200              MOVE 7 TO WS-OUT-POINTER
084300              PERFORM 700-WRITE-LINE THRU 700-EXIT
084400
084500              MOVE SPACES TO WS-NM1-PARMS
084600              MOVE "QC"             TO WS-NM1-ENTITY-ID
084700              MOVE "1"              TO WS-NM1-ENTITY-TYPE
084800              MOVE "N"              TO WS-NM1-ORG-SW
084900              MOVE "Y"              TO WS-NM1-SHORT-FORM-SW
085000              MOVE WK-DP-LAST-NAME  TO WS-NM1-NAME1
085100              MOVE WK-DP-FIRST-NAME TO WS-NM1-NAME2
085200              PERFORM 500-EMIT-NM1 THRU 500-EXIT
085300          END-IF.
085400
085500          STRING "N3*"               DELIMITED BY SIZE
085600                 WK-DP-ADDRESS1      DELIMITED BY SPACE
085700                 INTO WS-SEGMENT-TEXT
085800                 WITH POINTER WS-OUT-POINTER
085900          END-STRING.
086000          PERFORM 700-WRITE-LINE THRU 700-EXIT.
086100
086200          STRING "N4*"               DELIMITED BY SIZE
086300                 WK-DP-CITY          DELIMITED BY SPACE
086400                 "*"                 DELIMITED BY SIZE
086500                 WK-DP-STATE         DELIMITED BY SPACE
086600                 "*"                 DELIMITED BY SIZE
086700                 WK-DP-POSTAL-CODE   DELIMITED BY SPACE
086800                 INTO WS-SEGMENT-TEXT
086900                 WITH POINTER WS-OUT-POINTER
087000          END-STRING.
087100          PERFORM 700-WRITE-LINE THRU 700-EXIT.
087200
087300          STRING "DMG*D8*"           DELIMITED BY SIZE
087400                 WK-DP-BIRTH-DATE    DELIMITED BY SPACE
087500                 "*"                 DELIMITED BY SIZE
087600                 WK-DP-GENDER        DELIMITED BY SIZE
087700                 INTO WS-SEGMENT-TEXT
087800                 WITH POINTER WS-OUT-POINTER
087900          END-STRING.
088000          PERFORM 700-WRITE-LINE THRU 700-EXIT.
088100      450-EXIT.
088200          EXIT.
088300
088400******************************************************************
088500* 460-CLAIM-LOOP
088600*     ONE CL RECORD PER BATCH.  THE "PRECISELY" CLM FORMULA IN
088700*     THE COMPANION GUIDE IS FOLLOWED LITERALLY -- NO EXTRA STAR
088800*     BEFORE THE FREQUENCY CODE, AND THE POS/FREQ PAIR IS BUILT
088900*     AS ONE TOKEN (>B> CONCATENATED DIRECTLY WITH THE FREQ CODE).
089000******************************************************************
089100      460-CLAIM-LOOP.
089200          MOVE "460-CLAIM-LOOP" TO PARA-NAME.
089300          MOVE WK-CL-CHARGE-AMT TO WS-AMT-AMOUNT-IN.
089400          CALL "AMTEDIT" USING WS-AMT-PARMS.
089500
089600          STRING "CLM*"                    DELIMITED BY SIZE
089700                 WK-CL-PATIENT-CTRL-NO     DELIMITED BY SPACE
089800                 "*"                       DELIMITED BY SIZE
089900                 WS-AMT-AMOUNT-OUT(1:WS-AMT-AMOUNT-LENGTH)
090000                                            DELIMITED BY SIZE
090100                 "***"                     DELIMITED BY SIZE
090200                 WK-CL-PLACE-OF-SERVICE    DELIMITED BY SPACE
090300                 ">B>"                     DELIMITED BY SIZE
090400                 WK-CL-CLAIM-FREQ-CODE     DELIMITED BY SIZE
090500                 "*"                       DELIMITED BY SIZE
090600                 WK-CL-SIGNATURE-IND       DELIMITED BY SIZE
090700                 "*"                       DELIMITED BY SIZE
090800                 WK-CL-PLAN-PARTICIPATION  DELIMITED BY SIZE
090900                 "*"                       DELIMITED BY SIZE
091000                 WK-CL-RELEASE-INFO-CODE   DELIMITED BY SIZE
091100                 "*"                       DELIMITED BY SIZE
091200                 WK-CL-BENEFITS-ASSIGN     DELIMITED BY SIZE
091300                 INTO WS-SEGMENT-TEXT
091400                 WITH POINTER WS-OUT-POINTER
091500          END-STRING.
091600          PERFORM 700-WRITE-LINE THRU 700-EXIT.
091700
091800          IF WK-CL-PRIOR-AUTH-NO NOT = SPACES
091900              STRING "REF*G1*"              DELIMITED BY SIZE
092000                     WK-CL-PRIOR-AUTH-NO   DELIMITED BY SPACE
092100                     INTO WS-SEGMENT-TEXT
092200                     WITH POINTER WS-OUT-POINTER
092300              END-STRING
092400              PERFORM 700-WRITE-LINE THRU 700-EXIT
092500          END-IF.
092600
092700          IF WK-DX-COUNT > 0
092800              MOVE "HI*"              TO WS-SEGMENT-TEXT
092900              MOVE 4 TO WS-OUT-POINTER
093000              PERFORM 466-APPEND-DIAGNOSIS THRU 466-EXIT
093100                  VARYING DX-IDX FROM 1 BY 1
093200                  UNTIL DX-IDX > WK-DX-COUNT
093300              PERFORM 700-WRITE-LINE THRU 700-EXIT
093400          END-IF.
093500
093600          IF SF-IS-PRESENT
093700              MOVE SPACES TO WS-NM1-PARMS
093800              MOVE "77"             TO WS-NM1-ENTITY-ID
093900              MOVE "2"              TO WS-NM1-ENTITY-TYPE
094000              MOVE "Y"              TO WS-NM1-ORG-SW
094100              MOVE "N"              TO WS-NM1-SHORT-FORM-SW
094200              MOVE WK-SF-ORG-NAME   TO WS-NM1-NAME1
094300              MOVE "XX"             TO WS-NM1-ID-QUAL
094400              MOVE WK-SF-NPI        TO WS-NM1-ID-CODE
094500              MOVE WK-SF-NPI        TO WS-CHECK-NPI
094600              PERFORM 506-EMIT-NM1-DEDUPED THRU 506-EXIT
094700
094800              IF NM1-WAS-PRODUCED
094900                  IF WK-SF-ADDRESS2 = SPACES
095000                      STRING "N3*"             DELIMITED BY SIZE
095100                             WK-SF-ADDRESS1    DELIMITED BY SPACE
095200                             INTO WS-SEGMENT-TEXT
095300                             WITH POINTER WS-OUT-POINTER
095400                      END-STRING
095500                  ELSE
095600                      STRING "N3*"             DELIMITED BY SIZE
095700                             WK-SF-ADDRESS1    DELIMITED BY SPACE
095800                             "*"               DELIMITED BY SIZE
095900                             WK-SF-ADDRESS2    DELIMITED BY SPACE
096000                             INTO WS-SEGMENT-TEXT
096100                             WITH POINTER WS-OUT-POINTER
096200                      END-STRING
096300                  END-IF
096400                  PERFORM 700-WRITE-LINE THRU 700-EXIT
096500
096600                  IF WK-SF-CITY NOT = SPACES
096700                     AND WK-SF-STATE NOT = SPACES
096800                     AND WK-SF-POSTAL-CODE NOT = SPACES
096900                      STRING "N4*"             DELIMITED BY SIZE
097000                             WK-SF-CITY        DELIMITED BY SPACE
097100                             "*"               DELIMITED BY SIZE
097200                             WK-SF-STATE       DELIMITED BY SPACE
097300                             "*"               DELIMITED BY SIZE
097400                             WK-SF-POSTAL-CODE DELIMITED BY SPACE
097500                             INTO WS-SEGMENT-TEXT
097600                             WITH POINTER WS-OUT-POINTER
097700                      END-STRING
097800                      PERFORM 700-WRITE-LINE THRU 700-EXIT
097900                  END-IF
098000              END-IF
098100          END-IF.
098200      460-EXIT.
098300          EXIT.
098400
098500******************************************************************
098600* 466-APPEND-DIAGNOSIS
098700*     JOINS EACH DX-TABLE-REC ENTRY ONTO THE HI SEGMENT ALREADY
098800*     STARTED IN WS-SEGMENT-TEXT -- EVERY PAIR, AND THE TYPE/CODE
098900*     WITHIN A PAIR, IS JOINED WITH ">" (NO "*" BETWEEN PAIRS).
099000******************************************************************
099100      466-APPEND-DIAGNOSIS.
099200          IF DX-IDX > 1
099300              STRING ">"                       DELIMITED BY SIZE
099400                     INTO WS-SEGMENT-TEXT
099500                     WITH POINTER WS-OUT-POINTER
099600              END-STRING
099700          END-IF.
099800          STRING WK-DX-DIAG-TYPE(DX-IDX)       DELIMITED BY SPACE
099900                 ">"                           DELIMITED BY SIZE
100000                 WK-DX-DIAG-CODE(DX-IDX)       DELIMITED BY SPACE
100100                 INTO WS-SEGMENT-TEXT
100200                 WITH POINTER WS-OUT-POINTER
100300          END-STRING.
100400      466-EXIT.
100500          EXIT.
100600
100700******************************************************************
100800* 470-SERVICE-LINES
100900******************************************************************
101000      470-SERVICE-LINES.
101100          MOVE "470-SERVICE-LINES" TO PARA-NAME.
101200          PERFORM 475-SERVICE-LINE-DETAIL THRU 475-EXIT
101300              VARYING SL-IDX FROM 1 BY 1
101400              UNTIL SL-IDX > WK-SL-COUNT.
101500      470-EXIT.
101600          EXIT.
101700
101800******************************************************************
101900* 475-SERVICE-LINE-DETAIL
102000******************************************************************
102100      475-SERVICE-LINE-DETAIL.
102200          MOVE SL-IDX TO WS-NUM-NUMBER-IN.
102300          CALL "NUMEDIT" USING WS-NUM-PARMS.
102400          STRING "LX*"                DELIMITED BY SIZE
102500                 WS-NUM-NUMBER-OUT(1:WS-NUM-NUMBER-LENGTH)
102600                                       DELIMITED BY SIZE
102700                 INTO WS-SEGMENT-TEXT
102800                 WITH POINTER WS-OUT-POINTER
102900          END-STRING.
103000          PERFORM 700-WRITE-LINE THRU 700-EXIT.
103100
103200          MOVE WK-SL-CHARGE-AMT(SL-IDX) TO WS-AMT-AMOUNT-IN.
103300          CALL "AMTEDIT" USING WS-AMT-PARMS.
103400          MOVE WK-SL-UNITS(SL-IDX) TO WS-NUM-NUMBER-IN.
103500          CALL "NUMEDIT" USING WS-NUM-PARMS.
103600
103700          STRING "SV1*HC>"             DELIMITED BY SIZE
103800                 WK-SL-PROCEDURE-CODE(SL-IDX)
103900                                        DELIMITED BY SPACE
104000                 "*"                   DELIMITED BY SIZE
104100                 WS-AMT-AMOUNT-OUT(1:WS-AMT-AMOUNT-LENGTH)
104200                                        DELIMITED BY SIZE
104300                 "*UN*"                DELIMITED BY SIZE
104400                 WS-NUM-NUMBER-OUT(1:WS-NUM-NUMBER-LENGTH)
104500                                        DELIMITED BY SIZE
104600                 ".0"                  DELIMITED BY SIZE
104700                 "***"                 DELIMITED BY SIZE
104750                 "1"                   DELIMITED BY SIZE
105000                 INTO WS-SEGMENT-TEXT
105100                 WITH POINTER WS-OUT-POINTER
105200          END-STRING.
105300          PERFORM 700-WRITE-LINE THRU 700-EXIT.
105400
105500          IF WK-SL-SERVICE-DATE(SL-IDX) NOT = SPACES
105600              STRING "DTP*472*D8*"      DELIMITED BY SIZE
105700                     WK-SL-SERVICE-DATE(SL-IDX)
105800                                         DELIMITED BY SPACE
105900                     INTO WS-SEGMENT-TEXT
106000                     WITH POINTER WS-OUT-POINTER
106100              END-STRING
106200              PERFORM 700-WRITE-LINE THRU 700-EXIT
106300          END-IF.
106400
106500          IF WK-SL-RP-PTR(SL-IDX) > 0
106600              MOVE WK-SL-RP-PTR(SL-IDX) TO WS-SUB1
106700              MOVE WK-RP-NPI(WS-SUB1) TO WS-CHECK-NPI
106800              PERFORM 507-SEARCH-NPI THRU 507-EXIT
106900              IF NOT NPI-ALREADY-EMITTED
107000                  MOVE SPACES TO WS-NM1-PARMS
107100                  MOVE "82" TO WS-NM1-ENTITY-ID
107200                  MOVE "1"  TO WS-NM1-ENTITY-TYPE
107300                  MOVE "N"  TO WS-NM1-ORG-SW
107400                  MOVE "N"  TO WS-NM1-SHORT-FORM-SW
107500                  MOVE WK-RP-LAST-NAME(WS-SUB1)  TO WS-NM1-NAME1
107600                  MOVE WK-RP-FIRST-NAME(WS-SUB1) TO WS-NM1-NAME2
107700                  MOVE "XX" TO WS-NM1-ID-QUAL
107800                  MOVE WK-RP-NPI(WS-SUB1) TO WS-NM1-ID-CODE
107900                  PERFORM 500-EMIT-NM1 THRU 500-EXIT
108000                  PERFORM 508-REGISTER-NPI THRU 508-EXIT
108100
108200                  STRING "PRV*PE*PXC*" DELIMITED BY SIZE
108300                      WK-RP-TAXONOMY(WS-SUB1)
108400                          DELIMITED BY SPACE
108500                      INTO WS-SEGMENT-TEXT
108600                      WITH POINTER WS-OUT-POINTER
108700                  END-STRING
108800                  PERFORM 700-WRITE-LINE THRU 700-EXIT
108900
109000                  MOVE "Y" TO WK-RP-RECAPPED-SW(WS-SUB1)
109100              END-IF
109200          END-IF.
109300      475-EXIT.
109400          EXIT.
109500
109600******************************************************************
109700* 480-RENDERING-RECAP
109800*     ANY RENDERING PROVIDER LOADED FROM A STANDALONE RP RECORD
109900*     BUT NEVER REACHED BY A SERVICE LINE'S OWN RP DATA STILL
110000*     HAS TO BE PUT OUT SOMEWHERE -- THIS RECAP PASS CATCHES IT.
110100******************************************************************
110200      480-RENDERING-RECAP.
110300          MOVE "480-RENDERING-RECAP" TO PARA-NAME.
110400          PERFORM 485-RECAP-DETAIL THRU 485-EXIT
110500              VARYING RP-IDX FROM 1 BY 1
110600              UNTIL RP-IDX > WK-RP-COUNT.
110700      480-EXIT.
110800          EXIT.
110900
111000      485-RECAP-DETAIL.
111100          IF NOT RP-ALREADY-RECAPPED(RP-IDX)
111200              MOVE WK-RP-NPI(RP-IDX) TO WS-CHECK-NPI
111300              PERFORM 507-SEARCH-NPI THRU 507-EXIT
111400              IF NOT NPI-ALREADY-EMITTED
111500                  MOVE SPACES TO WS-NM1-PARMS
111600                  MOVE "82" TO WS-NM1-ENTITY-ID
111700                  MOVE "1"  TO WS-NM1-ENTITY-TYPE
111800                  MOVE "N"  TO WS-NM1-ORG-SW
111900                  MOVE "N"  TO WS-NM1-SHORT-FORM-SW
112000                  MOVE WK-RP-LAST-NAME(RP-IDX)  TO WS-NM1-NAME1
112100                  MOVE WK-RP-FIRST-NAME(RP-IDX) TO WS-NM1-NAME2
112200                  MOVE "XX" TO WS-NM1-ID-QUAL
112300                  MOVE WK-RP-NPI(RP-IDX) TO WS-NM1-ID-CODE
112400                  PERFORM 500-EMIT-NM1 THRU 500-EXIT
112500                  PERFORM 508-REGISTER-NPI THRU 508-EXIT
112600
112700                  STRING "PRV*PE*PXC*" DELIMITED BY SIZE
112800                         WK-RP-TAXONOMY(RP-IDX) DELIMITED BY SPACE
112900                         INTO WS-SEGMENT-TEXT
113000                         WITH POINTER WS-OUT-POINTER
113100                  END-STRING
113200                  PERFORM 700-WRITE-LINE THRU 700-EXIT
113300              END-IF
113400              MOVE "Y" TO WK-RP-RECAPPED-SW(RP-IDX)
113500          END-IF.
113600      485-EXIT.
113700          EXIT.
113800
113900******************************************************************
114000* 490-TRAILER
114100*     WK-SEGMENT-COUNT AT THIS POINT IS EVERY SEGMENT WRITTEN SO
114200*     FAR, FROM THE ISA LINE THROUGH THE LAST SV1/DTP/PRV LINE,
114300*     INCLUDING THE 7 FIXED HEADER SEGMENTS -- THE CLEARINGHOUSE
114400*     SPEC FOR THIS FEED WANTS THAT COUNT LESS ONE ON THE SE.
114500******************************************************************
114600      490-TRAILER.
114700          MOVE "490-TRAILER" TO PARA-NAME.
114800          COMPUTE WS-NUM-NUMBER-IN = WK-SEGMENT-COUNT - 1.
114900          CALL "NUMEDIT" USING WS-NUM-PARMS.
115000          STRING "SE*"                 DELIMITED BY SIZE
115100                 WS-NUM-NUMBER-OUT(1:WS-NUM-NUMBER-LENGTH)
115200                                        DELIMITED BY SIZE
115300                 "*415133923"          DELIMITED BY SIZE
115400                 INTO WS-SEGMENT-TEXT
115500                 WITH POINTER WS-OUT-POINTER
115600          END-STRING.
115700          PERFORM 700-WRITE-LINE THRU 700-EXIT.
115800
115900          MOVE "GE*1*415133923" TO WS-SEGMENT-TEXT.
116000          MOVE 15 TO WS-OUT-POINTER.
116100          PERFORM 700-WRITE-LINE THRU 700-EXIT.
116200
116300          MOVE "IEA*1*415133923" TO WS-SEGMENT-TEXT.
116400          MOVE 16 TO WS-OUT-POINTER.
116500          PERFORM 700-WRITE-LINE THRU 700-EXIT.
116600      490-EXIT.
116700          EXIT.
116800
116900******************************************************************
117000* 500-EMIT-NM1
117100*     COMMON NM1-SEGMENT BUILDER -- CALLS THE SHARED NM1BLD
117200*     SUBPROGRAM SO EVERY NM1 ON THE TRANSACTION IS BUILT BY ONE
117300*     PIECE OF CODE.  WS-NM1-PARMS MUST BE LOADED BY THE CALLER
117400*     BEFORE THIS IS PERFORMED.
117500******************************************************************
117600      500-EMIT-NM1.
117700          CALL "NM1BLD" USING WS-NM1-PARMS.
117800          MOVE WS-NM1-SEGMENT(1:WS-NM1-SEG-LENGTH)
117900              TO WS-SEGMENT-TEXT.
118000          COMPUTE WS-OUT-POINTER = WS-NM1-SEG-LENGTH + 1.
118100          PERFORM 700-WRITE-LINE THRU 700-EXIT.
118200      500-EXIT.
118300          EXIT.
118400
118500******************************************************************
118600* 506-EMIT-NM1-DEDUPED
118700*     SAME AS 500-EMIT-NM1 BUT GATED BY THE NPI ALREADY-SEEN
118800*     TABLE -- USED FOR THE BILLING PROVIDER AND THE SERVICE
118900*     FACILITY, THE TWO PLACES AN NPI CAN REPEAT A ROLE ALREADY
119000*     STATED ELSEWHERE ON THE CLAIM.  WS-CHECK-NPI MUST BE
119100*     LOADED BY THE CALLER BEFORE THIS IS PERFORMED.
119200******************************************************************
119300      506-EMIT-NM1-DEDUPED.
119400          PERFORM 507-SEARCH-NPI THRU 507-EXIT.
119500          IF NPI-ALREADY-EMITTED
119600              MOVE "N" TO WK-NM1-EMITTED-SW
119700          ELSE
119800              PERFORM 500-EMIT-NM1 THRU 500-EXIT
119900              PERFORM 508-REGISTER-NPI THRU 508-EXIT
120000              MOVE "Y" TO WK-NM1-EMITTED-SW
120100          END-IF.
120200      506-EXIT.
120300          EXIT.
120400
120500******************************************************************
120600* 507-SEARCH-NPI
120700*     NO VARYING CLAUSE -- THE TABLE'S OWN INDEX BOUNDS THE SCAN
120800*     TO THE POPULATED PORTION VIA THE > WK-NPI-COUNT GUARD.
120900******************************************************************
121000      507-SEARCH-NPI.
121100          MOVE "N" TO NPI-FOUND-SW.
121200          SET NPI-IDX TO 1.
121300          SEARCH EMITTED-NPI-REC
121400              WHEN NPI-IDX > WK-NPI-COUNT
121500                  CONTINUE
121600              WHEN WK-EMITTED-NPI(NPI-IDX) = WS-CHECK-NPI
121700                  MOVE "Y" TO NPI-FOUND-SW
121800          END-SEARCH.
121900      507-EXIT.
122000          EXIT.
122100
122200      508-REGISTER-NPI.
122300          IF WK-NPI-COUNT < 60
122400              ADD 1 TO WK-NPI-COUNT
122500              SET NPI-IDX TO WK-NPI-COUNT
122600              MOVE WS-CHECK-NPI TO WK-EMITTED-NPI(NPI-IDX)
122700          END-IF.
122800      508-EXIT.
122900          EXIT.
123000
123100******************************************************************
123200* 509-SEARCH-CONTACT / 510-REGISTER-CONTACT
123300*     SAME PATTERN AS 507/508 ABOVE, AGAINST THE NAME+PHONE
123400*     TABLE SO A REPEATED CONTACT PAIR IS STATED ONLY ONCE.
123500******************************************************************
123600      509-SEARCH-CONTACT.
123700          MOVE "N" TO CONTACT-FOUND-SW.
123800          SET CONTACT-IDX TO 1.
123900          SEARCH CONTACT-KEY-REC
124000              WHEN CONTACT-IDX > WK-CONTACT-COUNT
124100                  CONTINUE
124200              WHEN WK-CONTACT-NAME(CONTACT-IDX)
124300                      = WS-CHECK-CONTACT-NAME
124400                 AND WK-CONTACT-PHONE(CONTACT-IDX)
124500                      = WS-CHECK-CONTACT-PHONE
124600                  MOVE "Y" TO CONTACT-FOUND-SW
124700          END-SEARCH.
124800      509-EXIT.
124900          EXIT.
125000
125100      510-REGISTER-CONTACT.
125200          IF WK-CONTACT-COUNT < 5
125300              ADD 1 TO WK-CONTACT-COUNT
125400              SET CONTACT-IDX TO WK-CONTACT-COUNT
125500              MOVE WS-CHECK-CONTACT-NAME
125600                  TO WK-CONTACT-NAME(CONTACT-IDX)
125700              MOVE WS-CHECK-CONTACT-PHONE
125800                  TO WK-CONTACT-PHONE(CONTACT-IDX)
125900          END-IF.
126000      510-EXIT.
126100          EXIT.
126200
126300******************************************************************
126400* 700-WRITE-LINE
126500*     WRITES WS-SEGMENT-TEXT TO EDIOUT, APPENDING THE SEGMENT
126600*     TERMINATOR.  WS-OUT-POINTER COMES IN AS THE SEGMENT BODY
126700*     LENGTH PLUS ONE (THE STRING-POINTER CONVENTION USED BY
126800*     EVERY BUILDER ABOVE), WHICH IS ALSO THE RIGHT LENGTH ONCE
126900*     THE ONE-BYTE "~" HAS BEEN APPENDED.
127000******************************************************************
127100      700-WRITE-LINE.
127200          MOVE "700-WRITE-LINE" TO PARA-NAME.
127300          STRING "~" DELIMITED BY SIZE
127400              INTO WS-SEGMENT-TEXT
127500              WITH POINTER WS-OUT-POINTER
127600          END-STRING.
127700          COMPUTE WS-EDIOUT-LENGTH = WS-OUT-POINTER - 1.
127800          MOVE WS-SEGMENT-TEXT(1:WS-EDIOUT-LENGTH) TO EDI-OUT-REC.
127900          WRITE EDI-OUT-REC.
128000          ADD 1 TO WK-LINE-COUNT.
128100          ADD 1 TO WK-SEGMENT-COUNT.
128200          MOVE SPACES TO WS-SEGMENT-TEXT.
128300          MOVE 1 TO WS-OUT-POINTER.
128400      700-EXIT.
128500          EXIT.
128600
128700******************************************************************
128800* 900-READ-CLAIMIN
128900******************************************************************
129000      900-READ-CLAIMIN.
129100          MOVE "900-READ-CLAIMIN" TO PARA-NAME.
129200          READ CLAIMIN
129300              AT END
129400                  MOVE "N" TO MORE-DATA-SW
129500                  GO TO 900-EXIT
129600          END-READ.
129700      900-EXIT.
129800          EXIT.
129900
130000******************************************************************
130100* 999-CLEANUP
130200******************************************************************
130300      999-CLEANUP.
130400          MOVE "999-CLEANUP" TO PARA-NAME.
130500          IF FATAL-ERROR-FOUND
130600              DISPLAY "EDI837CV - " ABEND-REASON
130700          ELSE
130800              DISPLAY "EDI837CV - 837P TRANSACTION WRITTEN TO "
130900                  "EDIOUT"
131000              DISPLAY "EDI837CV - SEGMENT LINES WRITTEN: "
131100                  WK-LINE-COUNT
131200          END-IF.
131300          IF NOT FATAL-ERROR-FOUND
131400              CLOSE EDIOUT
131500          END-IF.
131600          CLOSE CLAIMIN.
131700      999-EXIT.
131800          EXIT.
